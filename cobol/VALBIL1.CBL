000100      ******************************************************************
000110      * FECHA       : 03/02/1994                                       *
000120      * PROGRAMADOR : E. RAMIREZ DIVAS                                 *
000130      * APLICACION  : VALUACION DE EMPRESAS                            *
000140      * PROGRAMA    : VALBIL1                                          *
000150      * TIPO        : BATCH                                            *
000160      * DESCRIPCION : LEE UN ARCHIVO PLANO CON LOS HECHOS Y CONTEXTOS   *
000170      *             : DE UNA PRESENTACION XBRL (TAXONOMIA ITALIANA),    *
000180      *             : UBICA EL CONTEXTO MAS RECIENTE, EXTRAE LOS DATOS  *
000190      *             : DE REGISTRO Y LAS CIFRAS FINANCIERAS PRINCIPALES, *
000200      *             : DERIVA LA DEUDA FINANCIERA TOTAL Y LOS INDICES    *
000210      *             : ROE, ROA Y DEUDA/PATRIMONIO, Y EMITE EL REPORTE   *
000220      *             : DE VALUACION CON FORMATO MONETARIO ITALIANO.      *
000230      * ARCHIVOS    : FACTS=E, REPORTE=S                               *
000240      * PROGRAMA(S) : VALBIL2, VALBIL3, VALBIL4                        *
000250      * ACCION (ES) : R=REPORTE                                        *
000260      * BPM/RATIONAL: 331205                                           *
000270      ******************************************************************
000280      *--------------------------------------------------------------*
000290      *    H I S T O R I A L   D E   C A M B I O S                    *
000300      *--------------------------------------------------------------*
000310      * 03/02/94 ERD  BPM-331205  PRIMERA VERSION, TOMADA DEL CIERRE  *
000320      *                           DE MORA COMO ESQUELETO DE APERTURA  *
000330      *                           DE ARCHIVOS Y MANEJO DE FS/FSE.     *
000340      * 14/09/95 ERD  BPM-331219  SE AGREGA LA VALIDACION DE FECHA DE *
000350      *                           CONTEXTO CON LA TABLA DE DIAS POR   *
000360      *                           MES (TABLA-DIAS / DIA-FIN-MES).     *
000370      * 22/11/96 LQP  BPM-331260  SE CAMBIA EL ARREGLO DE HECHOS A    *
000380      *                           OCCURS DEPENDING ON PARA NO FIJAR   *
000390      *                           UN TAMANO UNICO DE PRESENTACION.    *
000400      * 30/12/98 ERD  BPM-331299  REVISION Y2K - LAS FECHAS DE LOS    *
000410      *                           CONTEXTOS SE GUARDAN COMO 9(08)     *
000420      *                           AAAAMMDD DE CUATRO DIGITOS DE ANIO, *
000430      *                           NO HAY CAMPOS DE DOS DIGITOS.       *
000440      *                           SIN IMPACTO.                        *
000450      * 18/06/99 MQL  BPM-331305  SE AGREGA EL CONTEO DE REGISTROS    *
000460      *                           MALFORMADOS EN LAS ESTADISTICAS.    *
000470      * 02/05/24 ERD  BPM-331412  SE AMPLIA EL RIEPILOGO A DOS        *
000480      *                           COLUMNAS (VOCE / VALORE).          *
000490      * 19/06/24 MQL  BPM-331588  SE AGREGA LA COMPUERTA DE DATOS     *
000500      *                           SIGNIFICATIVOS (RICAVI/UTILE/       *
000510      *                           ATTIVO/PATRIMONIO TODOS AUSENTES).  *
000520      * 10/07/24 ERD  BPM-331450  SE AMPLIA LA DOCUMENTACION INTERNA  *
000530      *                           POR SECCION PARA LA REVISION DE     *
000540      *                           CONTROL DE CALIDAD; SE SACA          *
000550      *                           WKS-NUM-HECHOS DEL GRUPO DE          *
000560      *                           CONTADORES Y SE DECLARA SUELTO A     *
000570      *                           NIVEL 77.                            *
000580      * 24/07/24 LQP  BPM-331477  SE REVISAN LOS NOMBRES DE CAMPO DE  *
000590      *                           LOS ALIAS PARA QUE COINCIDAN CON LA *
000600      *                           NOMENCLATURA DEL MANUAL DE REVISOR  *
000610      *                           DE CUENTAS, SIN CAMBIO FUNCIONAL.   *
000620      * 05/08/24 ERD  BPM-331502  CIERRE DE LA REVISION DE CALIDAD:    *
000630      *                           SE AGREGAN BLOQUES EXPLICATIVOS A    *
000640      *                           CADA SECCION DEL PROCEDURE DIVISION  *
000650      *                           Y SE DOCUMENTA LA CONVENCION DE      *
000660      *                           NOMBRES Y DE ESTILO DEL MODULO.      *
000670      ******************************************************************
000680       IDENTIFICATION DIVISION.
000690       PROGRAM-ID. VALBIL1.
000700       AUTHOR. E. RAMIREZ DIVAS.
000710       INSTALLATION. DEPARTAMENTO DE VALUACION DE EMPRESAS.
000720       DATE-WRITTEN. 03/02/1994.
000730       DATE-COMPILED.
000740       SECURITY. USO INTERNO - DEPARTAMENTO DE VALUACION.
000750       ENVIRONMENT DIVISION.
000760       CONFIGURATION SECTION.
000770       SPECIAL-NAMES.
000780      *------------------->   C01 (TOP-OF-FORM) NO SE USA EN ESTE
000790      *  PROGRAMA PORQUE EL REPORTE ES UN ARCHIVO PLANO SIN SALTO DE
000800      *  PAGINA, PERO SE DECLARA POR CONSISTENCIA CON EL RESTO DE LOS
000810      *  PROGRAMAS DEL DEPARTAMENTO QUE SI IMPRIMEN A IMPRESORA.
000820      *  UPSI-0 PERMITE ENCENDER LA TRAZA ADICIONAL DESDE EL JCL SIN
000830      *  RECOMPILAR, AUNQUE ESTA VERSION DE VALBIL1 NO CONSULTA
000840      *  TODAVIA WKS-RASTREO-ACTIVO EN NINGUN PUNTO DEL PROCEDURE.
000850           C01 IS TOP-OF-FORM
000860           CLASS DIGITOS IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
000870           UPSI-0 ON  STATUS IS WKS-RASTREO-ACTIVO
000880                  OFF STATUS IS WKS-RASTREO-INACTIVO.
000890       INPUT-OUTPUT SECTION.
000900       FILE-CONTROL.
000910      *--------------------------------------------------------------*
000920      *  ARCHIVO DE ENTRADA: VOLCADO PLANO DE LOS HECHOS (FACT) Y     *
000930      *  CONTEXTOS (CONTEXT) QUE TRAE LA PRESENTACION XBRL YA         *
000940      *  APLANADA POR EL PROCESO ANTERIOR A ESTE.  UN SOLO RENGLON    *
000950      *  PUEDE SER DE CONTEXTO O DE HECHO, SEGUN SU BYTE DE TIPO.     *
000960      *--------------------------------------------------------------*
000970           SELECT FACTS   ASSIGN TO FACTS
000980                  ORGANIZATION  IS LINE SEQUENTIAL
000990                  FILE STATUS   IS FS-FACTS
001000                                   FSE-FACTS.
001010
001020      *--------------------------------------------------------------*
001030      *  ARCHIVO DE SALIDA: REPORTE DE VALUACION EN TEXTO PLANO, A    *
001040      *  80 COLUMNAS, PARA IMPRESION DIRECTA O ENVIO AL AREA USUARIA. *
001050      *--------------------------------------------------------------*
001060           SELECT REPORTE ASSIGN TO REPORTE
001070                  ORGANIZATION  IS LINE SEQUENTIAL
001080                  FILE STATUS   IS FS-REPORTE
001090                                   FSE-REPORTE.
001100       DATA DIVISION.
001110       FILE SECTION.
001120      *--------------------------------------------------------------*
001130      *  REGISTRO DE 121 POSICIONES; LA DISTRIBUCION DE CAMPOS SEGUN  *
001140      *  EL TIPO DE REGISTRO (C O F) VIVE EN EL COPY VALBREG.         *
001150      *--------------------------------------------------------------*
001160       FD  FACTS
001170           RECORD CONTAINS 121 CHARACTERS
001180           LABEL RECORD IS STANDARD.
001190           COPY VALBREG.
001200
001210      *--------------------------------------------------------------*
001220      *  LINEA DE IMPRESION DE 80 POSICIONES; LOS DISTINTOS RENGLONES *
001230      *  DEL REPORTE (ENCABEZADO, EMPRESA, FINANCIEROS, INDICADORES,  *
001240      *  RIEPILOGO) SON REDEFINES DE UNA SOLA AREA EN EL COPY         *
001250      *  VALBRPT.                                                    *
001260      *--------------------------------------------------------------*
001270       FD  REPORTE
001280           RECORD CONTAINS 80 CHARACTERS
001290           LABEL RECORD IS STANDARD.
001300           COPY VALBRPT.
001310
001320       WORKING-STORAGE SECTION.
001330      ******************************************************************
001340      *        N O T A S   D E   C O N V E N C I O N   D E   N O M B R E S
001350      ******************************************************************
001360      *  WKS-    AREAS DE TRABAJO PROPIAS DE ESTE PROGRAMA (NO SALEN     *
001370      *          POR LINKAGE NI SE ESCRIBEN A NINGUN ARCHIVO).           *
001380      *  VBD-    CAMPOS DEL REGISTRO DE TRABAJO DEL COPY VALBDAT, CON    *
001390      *          LOS DATOS YA EXTRAIDOS Y DERIVADOS DE LA EMPRESA.       *
001400      *  TABLA-/ALI-  GRUPOS DE VALUE LITERAL QUE HACEN DE TABLA DE      *
001410      *          CONSULTA (ALIAS DE ETIQUETAS, DIAS POR MES), AL ESTILO  *
001420      *          DE LA TABLA-DIAS DE LOS CIERRES DE TARJETA.             *
001430      *  LEN-/LEM-/LFI-/LIN-/LRI-  RENGLONES DE IMPRESION DEL COPY       *
001440      *          VALBRPT (ENCABEZADO, EMPRESA, FINANCIEROS, INDICADOR,   *
001450      *          RIEPILOGO), CADA UNO UN REDEFINES DISTINTO DE LA MISMA  *
001460      *          AREA DE 80 POSICIONES.                                 *
001470      *  LOS CONTADORES, SUBINDICES Y ACUMULADORES SE DECLARAN COMP      *
001480      *  (BINARIO) PARA QUE LA ARITMETICA DE CONTROL NO PASE POR LA      *
001490      *  RUTINA DE EMPAQUETADO DECIMAL; LOS IMPORTES EN EUROS Y LOS      *
001500      *  PORCENTAJES SE MANEJAN EN DISPLAY CON V EXPLICITA, SIGUIENDO    *
001510      *  LA MISMA REGLA QUE EL RESTO DE LOS SISTEMAS DEL DEPARTAMENTO    *
001520      *  (EL PUNTO DECIMAL NUNCA SE ALMACENA, SOLO SE IMPRIME).          *
001530      ******************************************************************
001540      *------------------->   VALORES QUE TOMA UPSI-0 PARA ENCENDER O
001550      *  APAGAR LA TRAZA ADICIONAL EN TIEMPO DE EJECUCION, SIN TOCAR
001560      *  EL PROGRAMA (SE CAMBIA DESDE EL JCL/SCRIPT DE CORRIDA).
001570       01  WKS-RASTREO-ACTIVO            PIC X(01) VALUE 'N'.
001580       01  WKS-RASTREO-INACTIVO          PIC X(01) VALUE 'S'.
001590      ******************************************************************
001600      *              E S T A D O S   D E   A R C H I V O               *
001610      ******************************************************************
001620       01  WKS-ESTADOS-ARCHIVO.
001630      *------------------->   CODIGO DE ESTADO DEVUELTO POR EL OPEN/READ
001640      *  DE CADA ARCHIVO; 00 Y 97 SE TRATAN COMO EXITO (97 ES EOF EN
001650      *  ALGUNOS COMPILADORES), CUALQUIER OTRO VALOR VA A DEBD1R00.
001660           02  FS-FACTS                  PIC 9(02) VALUE ZEROES.
001670           02  FS-REPORTE                PIC 9(02) VALUE ZEROES.
001680       01  WKS-FSE-AREAS.
001690      *------------------->   ESTADO EXTENDIDO (FSE) QUE ACOMPANA AL
001700      *  FILE STATUS CUANDO EL COMPILADOR LO SOPORTA; SE PASA TAL CUAL
001710      *  A DEBD1R00 PARA EL MENSAJE DE DIAGNOSTICO.
001720           02  FSE-FACTS.
001730               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
001740               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
001750               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
001760           02  FSE-REPORTE.
001770               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
001780               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
001790               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
001800      ******************************************************************
001810      *      V A R I A B L E S   R U T I N A   D E B D 1 R 0 0          *
001820      ******************************************************************
001830       01  WKS-PARM-DEBD1R00.
001840      *------------------->   AREA DE PARAMETROS DE LA SUBRUTINA DE
001850      *  DIAGNOSTICO DE ARCHIVOS DEL DEPARTAMENTO; SE LLENA ANTES DE
001860      *  CADA CALL 'DEBD1R00' CON EL NOMBRE DE ESTE PROGRAMA, EL
001870      *  ARCHIVO, LA ACCION QUE FALLO Y LA LLAVE (SI APLICA).
001880           02  PROGRAMA                  PIC X(08) VALUE SPACES.
001890           02  ARCHIVO                    PIC X(08) VALUE SPACES.
001900           02  ACCION                      PIC X(10) VALUE SPACES.
001910      *-->   NOMBRE DE LA OPERACION QUE FALLO ('OPEN' EN ESTE
001920      *  PROGRAMA; OTROS PROGRAMAS DEL DEPARTAMENTO TAMBIEN USAN
001930      *  'READ'/'WRITE'/'CLOSE' SOBRE LA MISMA RUTINA).
001940           02  LLAVE                       PIC X(32) VALUE SPACES.
001950      *-->   LLAVE DEL REGISTRO EN ERROR, CUANDO APLICA (ARCHIVOS
001960      *  INDEXADOS); EN ESTE PROGRAMA LOS DOS ARCHIVOS SON LINE
001970      *  SEQUENTIAL, ASI QUE SIEMPRE VIAJA EN BLANCO.
001980      ******************************************************************
001990      *              B A N D E R A S   D E L   P R O C E S O            *
002000      ******************************************************************
002010       01  WKS-FLAGS.
002020      *------------------->   WKS-FIN-FACTS SE ENCIENDE CON EL AT END
002030      *  DE 205-LEER-UN-REGISTRO; WKS-ERROR-FATAL SE ENCIENDE EN
002040      *  CUALQUIER PUNTO QUE DEBA DETENER EL PROCESO SIN REPORTE
002050      *  (ARCHIVO QUE NO ABRE, REGISTRO MALFORMADO, SIN CONTEXTOS);
002060      *  WKS-HAY-DATOS-SIGNIF LA PONE 600-VERIFICAR-... PARA DECIDIR
002070      *  SI SE EMITE O NO EL REPORTE.
002080           02  WKS-FIN-FACTS              PIC 9(01) VALUE ZEROES.
002090               88  FIN-FACTS                        VALUE 1.
002100           02  WKS-ERROR-FATAL            PIC 9(01) VALUE ZEROES.
002110               88  HUBO-ERROR-FATAL                 VALUE 1.
002120           02  WKS-HAY-DATOS-SIGNIF       PIC 9(01) VALUE ZEROES.
002130               88  HAY-DATOS-SIGNIFICATIVOS          VALUE 1.
002140      ******************************************************************
002150      *            C O N T A D O R E S   Y   E S T A D I S T I C A S    *
002160      ******************************************************************
002170      *------------------->   CONTADORES DE LECTURA, PARA EL BLOQUE DE
002180      *  ESTADISTICAS (800-ESTADISTICAS) QUE SE IMPRIME AL FINAL DE LA
002190      *  CORRIDA.  WKS-NUM-CONTEXTOS TAMBIEN CONTROLA CUANTAS POSICIONES
002200      *  DE LA TABLA DE CONTEXTOS ESTAN OCUPADAS (DEPENDING ON).
002210       01  WKS-CONTADORES.
002220           02  WKS-REGISTROS-LEIDOS       PIC 9(07) COMP VALUE ZEROES.
002230           02  WKS-REGISTROS-CONTEXTO     PIC 9(07) COMP VALUE ZEROES.
002240           02  WKS-REGISTROS-HECHO        PIC 9(07) COMP VALUE ZEROES.
002250           02  WKS-REGISTROS-MALOS        PIC 9(07) COMP VALUE ZEROES.
002260           02  WKS-CONTEXTOS-DESCARTADOS  PIC 9(07) COMP VALUE ZEROES.
002270           02  WKS-NUM-CONTEXTOS          PIC 9(04) COMP VALUE ZEROES.
002280           02  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
002290      *------------------->   CANTIDAD DE HECHOS CARGADOS EN MEMORIA
002300      *  CONTROLA CUANTAS POSICIONES DE LA TABLA DE HECHOS ESTAN
002310      *  OCUPADAS (DEPENDING ON).  SE DECLARA SUELTO A NIVEL 77, FUERA
002320      *  DEL GRUPO DE CONTADORES, PORQUE ES EL UNICO QUE PARTICIPA EN UN
002330      *  OCCURS DEPENDING ON DE OTRA TABLA.
002340       77  WKS-NUM-HECHOS                PIC 9(04) COMP VALUE ZEROES.
002350      ******************************************************************
002360      *              T A B L A   D E   C O N T E X T O S               *
002370      ******************************************************************
002380       01  WKS-TABLA-CONTEXTOS.
002390      *------------------->   UN RENGLON POR CADA CONTEXTO TEMPORAL
002400      *  LEIDO DEL ARCHIVO; SOLO SE QUEDAN AQUI LOS QUE PASARON LA
002410      *  VALIDACION DE FECHA DE 225-VALIDAR-FECHA-CTX.
002420           02  WKS-CTX-DATOS  OCCURS 0 TO 500 TIMES
002430                              DEPENDING ON WKS-NUM-CONTEXTOS
002440                              INDEXED BY IX-CTX.
002450               04  WKS-CTX-ID          PIC X(20).
002460               04  WKS-CTX-FECHA       PIC 9(08).
002470      ******************************************************************
002480      *              T A B L A   D E   H E C H O S                     *
002490      ******************************************************************
002500       01  WKS-TABLA-HECHOS.
002510      *------------------->   UN RENGLON POR CADA HECHO (FACT) LEIDO
002520      *  DEL ARCHIVO, SIN FILTRAR; EL FILTRADO POR CONTEXTO ACTUAL Y
002530      *  POR ETIQUETA LO HACEN 410/415-BUSCAR-HECHO-... AL MOMENTO DE
002540      *  LA EXTRACCION, NO AL MOMENTO DE LA CARGA.
002550           02  WKS-HCH-DATOS  OCCURS 0 TO 2000 TIMES
002560                              DEPENDING ON WKS-NUM-HECHOS
002570                              INDEXED BY IX-HCH.
002580               04  WKS-HCH-TAG         PIC X(60).
002590               04  WKS-HCH-CONTEXTO    PIC X(20).
002600               04  WKS-HCH-VALOR       PIC X(40).
002610      ******************************************************************
002620      *            C O N T E X T O   A C T U A L   S E L E C C I O N A D O
002630      ******************************************************************
002640       01  WKS-CONTEXTO-ACTUAL.
002650      *------------------->   CONTEXTO CON LA FECHA FIN MAS RECIENTE
002660      *  DE TODA LA TABLA, SEGUN LO DEJA 300-SELECCIONAR-PERIODO-
002670      *  ACTUAL; ES CONTRA ESTE ID QUE 410-BUSCAR-HECHO-FINANCIERO
002680      *  COMPARA CADA RENGLON DE LA TABLA DE HECHOS.
002690           02  WKS-CTX-ACTUAL-ID         PIC X(20) VALUE SPACES.
002700           02  WKS-CTX-ACTUAL-FECHA      PIC 9(08) VALUE ZEROES.
002710           02  WKS-CTX-ACTUAL-R REDEFINES WKS-CTX-ACTUAL-FECHA.
002720      *------------------->   REDEFINE LA FECHA FIN NUMERICA DEL
002730      *  CONTEXTO ACTUAL POR SUS TRES COMPONENTES; SOLO SE USA EL
002740      *  ANIO (VBD-ANIO) PARA EL RENGLON 'ANNO DI RIFERIMENTO'.
002750               04  WKS-CTX-ACTUAL-ANIO   PIC 9(04).
002760               04  WKS-CTX-ACTUAL-MES    PIC 9(02).
002770               04  WKS-CTX-ACTUAL-DIA    PIC 9(02).
002780      ******************************************************************
002790      *        A R E A   D E   V A L I D A C I O N   D E   F E C H A    *
002800      ******************************************************************
002810      *------------------->   BANDERAS Y RESIDUOS AUXILIARES DE LA
002820      *  VALIDACION DE FECHA CALENDARIO Y DEL CALCULO DE ANIO BISIESTO
002830      *  (REGLA GREGORIANA: DIVISIBLE ENTRE 4, EXCEPTO ENTRE 100 SALVO
002840      *  QUE TAMBIEN LO SEA ENTRE 400).
002850       01  WKS-FECHA-ES-VALIDA           PIC X(01) VALUE 'N'.
002860           88  FECHA-VALIDA                         VALUE 'S'.
002870       01  WKS-ANIO-BISIESTO             PIC 9(01) VALUE ZEROES.
002880           88  ANIO-ES-BISIESTO                    VALUE 1.
002890       01  WKS-RESIDUO-4                 PIC 9(02) COMP VALUE ZEROES.
002900       01  WKS-RESIDUO-100               PIC 9(02) COMP VALUE ZEROES.
002910       01  WKS-RESIDUO-400               PIC 9(03) COMP VALUE ZEROES.
002920       01  WKS-COCIENTE-AUX              PIC 9(04) COMP VALUE ZEROES.
002930       01  WKS-DIAS-DEL-MES              PIC 9(02) VALUE ZEROES.
002940      *------------------->   AREA DE ARMADO DE FECHA NUMERICA AAAAMMDD
002950      *------------------->   AREA DE ARMADO DE FECHA NUMERICA AAAAMMDD
002960      *  A PARTIR DE LOS TRES GRUPOS NUMERICOS DEL CONTEXTO (ANIO-MES-
002970      *  DIA, YA VALIDADOS); WKS-FECHA-ARMA-R LA REDEFINE COMO UN SOLO
002980      *  NUMERO DE 8 DIGITOS PARA PODER COMPARAR FECHAS CON UN SIMPLE
002990      *  MAYOR-QUE EN 310-COMPARAR-CONTEXTO.
003000       01  WKS-FECHA-ARMA.
003010           02  WKS-FA-ANIO               PIC 9(04).
003020           02  WKS-FA-MES                PIC 9(02).
003030           02  WKS-FA-DIA                PIC 9(02).
003040       01  WKS-FECHA-ARMA-R REDEFINES WKS-FECHA-ARMA PIC 9(08).
003050      ******************************************************************
003060      *     T A B L A   D E   D I A S   P O R   M E S  ( IDIOMA CIERRE )
003070      ******************************************************************
003080       01  TABLA-DIAS.
003090      *------------------->   DIAS POR MES EN ANIO NO BISIESTO, UNA
003100      *  TABLA DE 24 POSICIONES REDEFINIDA COMO 12 GRUPOS DE DOS
003110      *  DIGITOS (ENERO=31, FEBRERO=28, ...); FEBRERO SE AJUSTA A 29
003120      *  EN 225-VALIDAR-FECHA-CTX CUANDO EL ANIO ES BISIESTO.
003130           02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
003140       01  F-DIAS REDEFINES TABLA-DIAS.
003150           02  DIA-FIN-MES   PIC 99 OCCURS 12 TIMES.
003160      ******************************************************************
003170      *        A L I A S   D E   E T I Q U E T A S   X B R L            *
003180      ******************************************************************
003190      *------------------->   CADA CONCEPTO FINANCIERO PUEDE LLEGAR
003200      *  ETIQUETADO CON MAS DE UNA ETIQUETA XBRL SEGUN LA VERSION DE
003210      *  LA TAXONOMIA ITALIANA QUE USO EL DEPOSITANTE; LOS ALIAS SE
003220      *  PRUEBAN EN EL ORDEN EN QUE APARECEN AQUI, DEL MAS RECIENTE AL
003230      *  MAS ANTIGUO.
003240       01  TABLA-ALIAS-FINANCIEROS.
003250      *  RICAVI DELLE VENDITE E DELLE PRESTAZIONI.
003260           02  ALI-RICAVI-1  PIC X(60) VALUE
003270               'ValoreProduzioneRicaviVenditePrestazioni'.
003280           02  ALI-RICAVI-2  PIC X(60) VALUE
003290               'RicaviDelleVenditeEDellePrestazioni'.
003300           02  ALI-RICAVI-3  PIC X(60) VALUE
003310               'itcc-ci_RicaviVenditePrestazioni'.
003320      *  UTILE (O PERDITA) DI ESERCIZIO.
003330           02  ALI-UTILE-1   PIC X(60) VALUE
003340               'UtilePerditaEsercizio'.
003350           02  ALI-UTILE-2   PIC X(60) VALUE
003360               'PatrimonioNettoUtilePerditaEsercizio'.
003370           02  ALI-UTILE-3   PIC X(60) VALUE
003380               'itcc-ci_UtilePerditaEsercizio'.
003390      *  TOTALE ATTIVO DELLO STATO PATRIMONIALE.
003400           02  ALI-ATTIVO-1  PIC X(60) VALUE
003410               'TotaleAttivo'.
003420           02  ALI-ATTIVO-2  PIC X(60) VALUE
003430               'AttivoTotaleStatoPatrimoniale'.
003440           02  ALI-ATTIVO-3  PIC X(60) VALUE
003450               'itcc-sp-a_TotaleAttivo'.
003460      *  TOTALE PATRIMONIO NETTO.
003470           02  ALI-PATRIM-1  PIC X(60) VALUE
003480               'TotalePatrimonioNetto'.
003490           02  ALI-PATRIM-2  PIC X(60) VALUE
003500               'PatrimonioNetto'.
003510           02  ALI-PATRIM-3  PIC X(60) VALUE
003520               'itcc-sp-p_PatrimonioNetto'.
003530      *  DEBITI VERSO BANCHE ESIGIBILI ENTRO L'ESERCIZIO SUCCESSIVO;
003540      *  NO TODAS LAS TAXONOMIAS TRAEN UNA TERCERA VARIANTE, POR ESO
003550      *  ALI-BREVE-3 Y ALI-MLT-3 SE DEJAN EN BLANCO.
003560           02  ALI-BREVE-1   PIC X(60) VALUE
003570               'DebitiDebitiVersoBancheEsigibiliEntroEsercizioSuccessivo'.
003580           02  ALI-BREVE-2   PIC X(60) VALUE
003590               'itcc-sp-p_DebitiVersoBancheEntroEsercizio'.
003600           02  ALI-BREVE-3   PIC X(60) VALUE SPACES.
003610      *  DEBITI VERSO BANCHE ESIGIBILI OLTRE L'ESERCIZIO SUCCESSIVO.
003620           02  ALI-MLT-1     PIC X(60) VALUE
003630               'DebitiDebitiVersoBancheEsigibiliOltreEsercizioSuccessivo'.
003640           02  ALI-MLT-2     PIC X(60) VALUE
003650               'itcc-sp-p_DebitiVersoBancheOltreEsercizio'.
003660           02  ALI-MLT-3     PIC X(60) VALUE SPACES.
003670      *------------------->   ALIAS DE LOS DOS DATOS DE REGISTRO (NO
003680      *  FINANCIEROS) QUE PIDE EL REPORTE; SE BUSCAN CON 415-BUSCAR-
003690      *  HECHO-REGISTRO, SIN IMPORTAR A QUE CONTEXTO PERTENECEN.
003700       01  TABLA-ALIAS-REGISTRO.
003710           02  ALI-DENOM-1   PIC X(60) VALUE
003720               'DatiAnagraficiDenominazione'.
003730           02  ALI-DENOM-2   PIC X(60) VALUE
003740               'Denominazione'.
003750           02  ALI-CODFIS-1  PIC X(60) VALUE
003760               'DatiAnagraficiCodiceFiscale'.
003770           02  ALI-CODFIS-2  PIC X(60) VALUE
003780               'CodiceFiscale'.
003790      ******************************************************************
003800      *      P A R A M E T R O S   D E   B U S Q U E D A   D E   H E C H O
003810      ******************************************************************
003820      *------------------->   PARAMETROS DE ENTRADA/SALIDA DE LOS DOS
003830      *  PARAGRAFOS DE BUSQUEDA (410/415); SE LLENAN ANTES DE CADA
003840      *  PERFORM Y SE LEEN DESPUES PARA SABER SI HUBO O NO HALLAZGO.
003850       01  WKS-PAR-ETIQUETA              PIC X(60) VALUE SPACES.
003860       01  WKS-PAR-VALOR-CRUDO           PIC X(40) VALUE SPACES.
003870       01  WKS-PAR-ENCONTRADO            PIC X(01) VALUE 'N'.
003880           88  WKS-PAR-HALLADO                      VALUE 'S'.
003890      ******************************************************************
003900      *          A R E A S   D E   L L A M A D A   A   V A L B I L 2    *
003910      ******************************************************************
003920      *------------------->   AREA DE INTERCAMBIO CON EL DEPURADOR DE
003930      *  VALORES NUMERICOS (VALBIL2); SE REUTILIZA PARA LOS SEIS
003940      *  CONCEPTOS FINANCIEROS QUE PASAN POR VALBIL2, UNO A LA VEZ.
003950       01  WKS-VALOR-DEPURADO            PIC S9(13)V9999 VALUE ZEROES.
003960       01  WKS-PRESENTE-DEPURADO         PIC X(01) VALUE 'N'.
003970           88  VALOR-DEPURADO-OK                    VALUE 'S'.
003980      ******************************************************************
003990      *       A R E A S   D E   L L A M A D A   A   V A L B I L 3/4     *
004000      ******************************************************************
004010      *------------------->   AREAS DE INTERCAMBIO CON LOS DOS
004020      *  FORMATEADORES DE SALIDA (VALBIL3 PARA IMPORTES EN EUROS,
004030      *  VALBIL4 PARA PORCENTAJES); TAMBIEN SE REUTILIZAN ENTRE LOS
004040      *  DISTINTOS RENGLONES DEL REPORTE.
004050       01  WKS-TEXTO-FORMATEADO          PIC X(20) VALUE SPACES.
004060       01  WKS-TEXTO-PORCENTAJE          PIC X(14) VALUE SPACES.
004070       01  WKS-TEXTO-DTE                 PIC X(14) VALUE SPACES.
004080       01  WKS-VB3-VALOR-ENT             PIC S9(13)V9999 VALUE ZEROES.
004090       01  WKS-VB3-PRESENTE              PIC X(01) VALUE 'N'.
004100       01  WKS-VB4-VALOR-ENT             PIC S9(07)V9999 VALUE ZEROES.
004110       01  WKS-VB4-PRESENTE              PIC X(01) VALUE 'N'.
004120       01  WKS-DTE-ENTRADA               PIC S9(07)V9999 VALUE ZEROES.
004130      ******************************************************************
004140      *           C A M P O S   C O M U N E S   D E   R E S P U E S T A
004150      ******************************************************************
004160      *------------------->   RESPUESTA COMUN DE LAS SUBRUTINAS
004170      *  LLAMADAS (VALBIL2/3/4); 00 ES EXITO, EL RESTO SE DESCRIBE EN
004180      *  DESC-RESPUESTA PERO ESTE PROGRAMA NO LA VALIDA CAMPO A CAMPO,
004190      *  SOLO LA RECIBE POR SI SE NECESITA PARA DEPURACION.
004200       01  CODIGO-RESPUESTA              PIC 9(02) VALUE ZEROES.
004210       01  DESC-RESPUESTA                PIC X(50) VALUE SPACES.
004220      ******************************************************************
004230      *               R E G I S T R O   D E   T R A B A J O             *
004240      ******************************************************************
004250           COPY VALBDAT.
004260      ******************************************************************
004270      *         L I N E A   D E   I M P R E S I O N   D E   S A L I D A
004280      ******************************************************************
004290      *------------------->   AREA DE TRABAJO PARA LIMPIAR EL RENGLON
004300      *  DE IMPRESION ANTES DE LLENAR CUALQUIERA DE LOS REDEFINES DEL
004310      *  COPY VALBRPT; NO SE USA DIRECTAMENTE EN NINGUN WRITE.
004320       01  WKS-LINEA-IMPRESION           PIC X(80) VALUE SPACES.
004330      ******************************************************************
004340      PROCEDURE DIVISION.
004350      ******************************************************************
004360      *      N O T A S   D E   E S T I L O   D E   E S T E   M O D U L O
004370      ******************************************************************
004380      *  CADA SECTION TERMINA EN UN PARRAFO -E. EXIT. QUE SIRVE DE       *
004390      *  DESTINO COMUN PARA LOS GO TO DE SALIDA ANTICIPADA (VALIDACIONES *
004400      *  QUE FALLAN, TOPES DE TABLA ALCANZADOS, ALIAS YA HALLADO); NO SE *
004410      *  USA GO TO PARA SALTAR DE UNA SECTION A OTRA, SOLO DENTRO DE LA  *
004420      *  MISMA SECTION Y SU PROPIO EXIT.                                 *
004430      *  LOS CICLOS SE HACEN SIEMPRE CON PERFORM DE UN PARRAFO (CON O    *
004440      *  SIN VARYING/UNTIL), NUNCA CON PERFORM ... END-PERFORM EN LINEA. *
004450      *  CUALQUIER FALLA QUE DEBA DETENER LA CORRIDA SIN REPORTE         *
004460      *  (ARCHIVO QUE NO ABRE, REGISTRO MALFORMADO, SIN CONTEXTOS        *
004470      *  VALIDOS) ENCIENDE WKS-ERROR-FATAL; 000-MAIN REVISA ESA BANDERA  *
004480      *  ENTRE CADA PASO PARA DECIDIR SI CONTINUA O SALTA DIRECTO A      *
004490      *  ESTADISTICAS Y CIERRE.                                         *
004500      ******************************************************************
004510      ******************************************************************
004520      *               S E C C I O N    P R I N C I P A L
004530      ******************************************************************
004540      *--------------------------------------------------------------*
004550      *  ORQUESTA TODA LA CORRIDA.  CADA PASO SOLO SE EJECUTA SI EL   *
004560      *  ANTERIOR NO ENCENDIO WKS-ERROR-FATAL; LAS ESTADISTICAS Y EL  *
004570      *  CIERRE DE ARCHIVOS SE HACEN SIEMPRE, HAYA O NO HABIDO ERROR, *
004580      *  PARA QUE EL ARCHIVO DE SALIDA QUEDE BIEN CERRADO.            *
004590      *--------------------------------------------------------------*
004600       000-MAIN SECTION.
004610           PERFORM 100-APERTURA-ARCHIVOS
004620      *-->   SI EL OPEN DE CUALQUIERA DE LOS DOS ARCHIVOS FALLA, ESTE
004630      *  PASO PRENDE WKS-ERROR-FATAL Y NINGUN OTRO PASO SE EJECUTA.
004640           IF NOT HUBO-ERROR-FATAL
004650              PERFORM 200-CARGAR-REGISTROS
004660      *-->   AQUI SE ENCIENDE WKS-ERROR-FATAL SI APARECE UN REGISTRO
004670      *  MALFORMADO (VER 240-REGISTRO-MALFORMADO).
004680           END-IF
004690           IF NOT HUBO-ERROR-FATAL
004700              PERFORM 300-SELECCIONAR-PERIODO-ACTUAL
004710      *-->   AQUI SE ENCIENDE WKS-ERROR-FATAL SI NO QUEDO NINGUN
004720      *  CONTEXTO VALIDO EN LA TABLA DESPUES DE 220/225.
004730           END-IF
004740           IF NOT HUBO-ERROR-FATAL
004750              PERFORM 400-EXTRAER-CONCEPTOS
004760              PERFORM 500-DERIVAR-INDICADORES
004770              PERFORM 600-VERIFICAR-DATOS-SIGNIFICATIVOS
004780              IF HAY-DATOS-SIGNIFICATIVOS
004790      *-->   EL REPORTE SOLO SE EMITE SI AL MENOS UNA DE LAS CUATRO
004800      *  CIFRAS PRINCIPALES (RICAVI/UTILE/ATTIVO/PATRIMONIO) SE PUDO
004810      *  EXTRAER; VER 600-VERIFICAR-DATOS-SIGNIFICATIVOS.
004820                 PERFORM 700-EMITIR-REPORTE
004830              END-IF
004840           END-IF
004850           PERFORM 800-ESTADISTICAS
004860      *-->   DE AQUI EN ADELANTE YA NO SE CONSULTA WKS-ERROR-FATAL:
004870      *  ESTADISTICAS Y CIERRE CORREN SIEMPRE.
004880           PERFORM 900-CIERRA-ARCHIVOS
004890           STOP RUN.
004900       000-MAIN-E. EXIT.
004910
004920      ******************************************************************
004930      *                 A P E R T U R A   D E   A R C H I V O S         *
004940      ******************************************************************
004950       100-APERTURA-ARCHIVOS SECTION.
004960      *  SE DEJA FIJO EL NOMBRE DE ESTE PROGRAMA EN EL AREA DE
004970      *  PARAMETROS DE DEBD1R00 DESDE EL INICIO, PORQUE LOS DOS
004980      *  POSIBLES ERRORES DE OPEN DE ABAJO LO REUTILIZAN SIN VOLVER A
004990      *  MOVERLO.
005000           MOVE 'VALBIL1' TO PROGRAMA
005010           OPEN INPUT  FACTS
005020                OUTPUT REPORTE
005030           IF FS-FACTS NOT EQUAL 0 AND 97
005040      *-->   97 ES EL FILE STATUS QUE ALGUNOS COMPILADORES DEVUELVEN
005050      *  EN UN OPEN EXITOSO SOBRE UN ARCHIVO OPTIONAL VACIO; POR ESO
005060      *  SE TRATA IGUAL QUE 00 Y NO SE VA A DEBD1R00.
005070              MOVE 'OPEN'     TO ACCION
005080              MOVE SPACES     TO LLAVE
005090              MOVE 'FACTS'    TO ARCHIVO
005100              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005110                                    FS-FACTS, FSE-FACTS
005120              DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FACTS <<<'
005130                      UPON CONSOLE
005140              MOVE 1 TO WKS-ERROR-FATAL
005150           END-IF
005160           IF FS-REPORTE NOT EQUAL 0 AND 97
005170      *-->   EL ARCHIVO DE SALIDA SE ABRE EN MODO OUTPUT, ASI QUE 97
005180      *  AQUI NO TIENE EL MISMO SIGNIFICADO QUE EN FACTS, PERO SE
005190      *  RESPETA LA MISMA CONVENCION DEL DEPARTAMENTO.
005200              MOVE 'OPEN'     TO ACCION
005210              MOVE SPACES     TO LLAVE
005220              MOVE 'REPORTE'  TO ARCHIVO
005230              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005240                                    FS-REPORTE, FSE-REPORTE
005250              DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO REPORTE <<<'
005260                      UPON CONSOLE
005270              MOVE 1 TO WKS-ERROR-FATAL
005280           END-IF.
005290       100-APERTURA-ARCHIVOS-E. EXIT.
005300
005310      ******************************************************************
005320      *      C A R G A   D E   C O N T E X T O S   Y   H E C H O S      *
005330      ******************************************************************
005340      *  CICLO DE LECTURA CLASICO: LEE-PROCESA-LEE HASTA EOF O HASTA
005350      *  QUE ALGUN REGISTRO MALFORMADO ENCIENDA WKS-ERROR-FATAL.
005360       200-CARGAR-REGISTROS SECTION.
005370           PERFORM 205-LEER-UN-REGISTRO
005380           PERFORM 210-PROCESAR-UN-REGISTRO
005390                   UNTIL FIN-FACTS OR HUBO-ERROR-FATAL.
005400       200-CARGAR-REGISTROS-E. EXIT.
005410
005420      *--------------------------------------------------------------*
005430      *  LEE UN REGISTRO DEL ARCHIVO DE HECHOS; AL LLEGAR AL FINAL    *
005440      *  DEL ARCHIVO ENCIENDE LA BANDERA FIN-FACTS PARA QUE EL CICLO  *
005450      *  DE 200-CARGAR-REGISTROS TERMINE.                             *
005460      *--------------------------------------------------------------*
005470       205-LEER-UN-REGISTRO SECTION.
005480           READ FACTS
005490             AT END
005500                MOVE 1 TO WKS-FIN-FACTS
005510           END-READ.
005520       205-LEER-UN-REGISTRO-E. EXIT.
005530
005540      *--------------------------------------------------------------*
005550      *  CLASIFICA EL REGISTRO RECIEN LEIDO POR SU TIPO (C=CONTEXTO,  *
005560      *  F=HECHO, CUALQUIER OTRA COSA ES UN REGISTRO MALFORMADO) Y    *
005570      *  LUEGO LEE EL SIGUIENTE REGISTRO PARA LA SIGUIENTE VUELTA DEL *
005580      *  CICLO.                                                       *
005590      *--------------------------------------------------------------*
005600       210-PROCESAR-UN-REGISTRO SECTION.
005610      *-->   REG-TIPO-REGISTRO ES EL PRIMER BYTE DEL RENGLON (COPY
005620      *  VALBREG); 'C' Y 'F' SON LOS DOS UNICOS TIPOS QUE ENTIENDE
005630      *  ESTA VERSION DE LA PRESENTACION XBRL.
005640      *  CUENTA TODO RENGLON LEIDO, SEA CONTEXTO, HECHO O MALFORMADO;
005650      *  LAS ESTADISTICAS DE 800-ESTADISTICAS PARTEN DE ESTE CONTADOR.
005660           ADD 1 TO WKS-REGISTROS-LEIDOS
005670           EVALUATE REG-TIPO-REGISTRO
005680              WHEN 'C'
005690                 PERFORM 220-CARGAR-CONTEXTO THRU 220-CARGAR-CONTEXTO-E
005700              WHEN 'F'
005710                 PERFORM 230-CARGAR-HECHO    THRU 230-CARGAR-HECHO-E
005720              WHEN OTHER
005730                 PERFORM 240-REGISTRO-MALFORMADO
005740                         THRU 240-REGISTRO-MALFORMADO-E
005750           END-EVALUATE
005760           PERFORM 205-LEER-UN-REGISTRO.
005770       210-PROCESAR-UN-REGISTRO-E. EXIT.
005780
005790      ******************************************************************
005800      *  CARGA UN CONTEXTO EN LA TABLA SI SU FECHA FIN ES VALIDA.       *
005810      ******************************************************************
005820      *  UN CONTEXTO CON FECHA FIN INVALIDA SE CUENTA Y SE DESCARTA
005830      *  (GO TO), PERO NO SE CONSIDERA MALFORMADO: SOLO LOS HECHOS Y
005840      *  CONTEXTOS DE ESE CONTEXTO EN PARTICULAR QUEDAN SIN USAR.
005850       220-CARGAR-CONTEXTO SECTION.
005860           ADD 1 TO WKS-REGISTROS-CONTEXTO
005870           PERFORM 225-VALIDAR-FECHA-CTX
005880           IF NOT FECHA-VALIDA
005890              ADD 1 TO WKS-CONTEXTOS-DESCARTADOS
005900      *-->   FECHA FIN INVALIDA: EL CONTEXTO NO ENTRA A LA TABLA Y
005910      *  TAMPOCO PUEDE LLEGAR A SER EL CONTEXTO ACTUAL.
005920              GO TO 220-CARGAR-CONTEXTO-E
005930           END-IF
005940      *  TOPE DE LA TABLA (OCCURS 0 TO 500); SI SE LLEGA AQUI EL
005950      *  CONTEXTO SE PIERDE EN SILENCIO, NO SE CONSIDERA ERROR FATAL.
005960           IF WKS-NUM-CONTEXTOS >= 500
005970              GO TO 220-CARGAR-CONTEXTO-E
005980           END-IF
005990           ADD 1 TO WKS-NUM-CONTEXTOS
006000           SET IX-CTX TO WKS-NUM-CONTEXTOS
006010           MOVE RCX-FEC-ANIO-N       TO WKS-FA-ANIO
006020      *-->   SE ARMA LA FECHA NUMERICA AAAAMMDD A PARTIR DE LOS TRES
006030      *  GRUPOS YA VALIDADOS POR 225-VALIDAR-FECHA-CTX.
006040           MOVE RCX-FEC-MES-N        TO WKS-FA-MES
006050           MOVE RCX-FEC-DIA-N        TO WKS-FA-DIA
006060           MOVE RCX-ID-CONTEXTO      TO WKS-CTX-ID (IX-CTX)
006070           MOVE WKS-FECHA-ARMA-R     TO WKS-CTX-FECHA (IX-CTX).
006080       220-CARGAR-CONTEXTO-E. EXIT.
006090
006100      ******************************************************************
006110      *  VALIDA QUE LA FECHA FIN DEL CONTEXTO SEA UNA FECHA CALENDARIO  *
006120      *  VALIDA EN FORMATO AAAA-MM-DD.                                  *
006130      ******************************************************************
006140      *  VALIDA, EN ESTE ORDEN: GUIONES EN SU LUGAR, LOS TRES GRUPOS
006150      *  SON NUMERICOS, EL MES ESTA ENTRE 1 Y 12, Y EL DIA NO SE PASA
006160      *  DEL ULTIMO DIA DEL MES (CONSIDERANDO BISIESTO EN FEBRERO).
006170       225-VALIDAR-FECHA-CTX SECTION.
006180           MOVE 'N' TO WKS-FECHA-ES-VALIDA
006190      *  FORMATO ESPERADO AAAA-MM-DD; SIN LOS DOS GUIONES EN SU
006200      *  POSICION NO HAY NADA MAS QUE VALIDAR.
006210           IF RCX-FEC-GUION-1 NOT = '-' OR RCX-FEC-GUION-2 NOT = '-'
006220              GO TO 225-VALIDAR-FECHA-CTX-E
006230           END-IF
006240      *  CLASE DIGITOS (DEFINIDA EN SPECIAL-NAMES) VERIFICA QUE LOS
006250      *  TRES GRUPOS SEAN NUMERICOS ANTES DE USARLOS EN ARITMETICA.
006260           IF RCX-FEC-ANIO IS NOT DIGITOS
006270              OR RCX-FEC-MES IS NOT DIGITOS
006280              OR RCX-FEC-DIA IS NOT DIGITOS
006290              GO TO 225-VALIDAR-FECHA-CTX-E
006300           END-IF
006310           IF RCX-FEC-MES-N < 1 OR RCX-FEC-MES-N > 12
006320      *-->   MES FUERA DE RANGO: NO TIENE CASO SEGUIR VALIDANDO EL DIA.
006330              GO TO 225-VALIDAR-FECHA-CTX-E
006340           END-IF
006350      *  EL TOPE DE FEBRERO DEPENDE DE SI EL ANIO ES BISIESTO, POR ESO
006360      *  SE CALCULA ANTES DE TOMAR EL TOPE DE LA TABLA DIA-FIN-MES.
006370           PERFORM 226-CALCULAR-BISIESTO
006380           MOVE DIA-FIN-MES (RCX-FEC-MES-N) TO WKS-DIAS-DEL-MES
006390           IF RCX-FEC-MES-N = 2 AND ANIO-ES-BISIESTO
006400              MOVE 29 TO WKS-DIAS-DEL-MES
006410           END-IF
006420           IF RCX-FEC-DIA-N < 1 OR RCX-FEC-DIA-N > WKS-DIAS-DEL-MES
006430      *-->   DIA FUERA DE RANGO PARA EL MES (Y EL ANIO BISIESTO, SI
006440      *  APLICA) QUE YA SE RESOLVIERON ARRIBA.
006450              GO TO 225-VALIDAR-FECHA-CTX-E
006460           END-IF
006470           MOVE 'S' TO WKS-FECHA-ES-VALIDA.
006480       225-VALIDAR-FECHA-CTX-E. EXIT.
006490
006500      ******************************************************************
006510      *  DETERMINA SI EL ANIO DEL CONTEXTO ES BISIESTO, SIN USAR        *
006520      *  NINGUNA FUNCION INTRINSECA DE FECHA.                           *
006530      ******************************************************************
006540      *  REGLA GREGORIANA SIN FUNCION INTRINSECA: BISIESTO SI ES
006550      *  DIVISIBLE ENTRE 4 Y, CUANDO TAMBIEN ES DIVISIBLE ENTRE 100,
006560      *  SOLO SI ADEMAS ES DIVISIBLE ENTRE 400 (AÑO 2000 SI, 1900 NO).
006570       226-CALCULAR-BISIESTO SECTION.
006580           MOVE ZEROES TO WKS-ANIO-BISIESTO
006590           DIVIDE RCX-FEC-ANIO-N BY 4
006600                  GIVING WKS-COCIENTE-AUX REMAINDER WKS-RESIDUO-4
006610      *-->   PRIMERA CRIBA: NO DIVISIBLE ENTRE 4 -> NO ES BISIESTO.
006620           IF WKS-RESIDUO-4 NOT = ZEROES
006630              GO TO 226-CALCULAR-BISIESTO-E
006640           END-IF
006650           DIVIDE RCX-FEC-ANIO-N BY 100
006660                  GIVING WKS-COCIENTE-AUX REMAINDER WKS-RESIDUO-100
006670      *-->   SEGUNDA CRIBA: DIVISIBLE ENTRE 4 Y ADEMAS ENTRE 100 ->
006680      *  SOLO ES BISIESTO SI TAMBIEN LO ES ENTRE 400 (VER ABAJO).
006690           IF WKS-RESIDUO-100 NOT = ZEROES
006700              MOVE 1 TO WKS-ANIO-BISIESTO
006710              GO TO 226-CALCULAR-BISIESTO-E
006720           END-IF
006730           DIVIDE RCX-FEC-ANIO-N BY 400
006740                  GIVING WKS-COCIENTE-AUX REMAINDER WKS-RESIDUO-400
006750      *-->   TERCERA CRIBA, SOLO SE EVALUA CUANDO EL ANIO ES
006760      *  DIVISIBLE ENTRE 100 (P.EJ. 2000 SI ES BISIESTO, 1900 NO LO ES).
006770           IF WKS-RESIDUO-400 = ZEROES
006780              MOVE 1 TO WKS-ANIO-BISIESTO
006790           END-IF.
006800       226-CALCULAR-BISIESTO-E. EXIT.
006810
006820      ******************************************************************
006830      *  CARGA UN HECHO REPORTADO EN LA TABLA DE HECHOS EN MEMORIA.     *
006840      ******************************************************************
006850      *  IGUAL QUE CON LOS CONTEXTOS, UN HECHO QUE YA NO CABE EN LA
006860      *  TABLA (OCCURS 0 TO 2000) SE PIERDE EN SILENCIO.
006870       230-CARGAR-HECHO SECTION.
006880           ADD 1 TO WKS-REGISTROS-HECHO
006890           IF WKS-NUM-HECHOS >= 2000
006900              GO TO 230-CARGAR-HECHO-E
006910           END-IF
006920           ADD 1 TO WKS-NUM-HECHOS
006930           SET IX-HCH TO WKS-NUM-HECHOS
006940           MOVE RHE-NOMBRE-ETIQUETA   TO WKS-HCH-TAG     (IX-HCH)
006950      *-->   SE GUARDA EL HECHO TAL CUAL VIENE, SIN VALIDAR SU
006960      *  ETIQUETA CONTRA LA TABLA DE ALIAS; ESO SE HACE MAS ADELANTE,
006970      *  AL MOMENTO DE BUSCARLO EN 410/415.
006980           MOVE RHE-REF-CONTEXTO      TO WKS-HCH-CONTEXTO (IX-HCH)
006990           MOVE RHE-VALOR-HECHO       TO WKS-HCH-VALOR   (IX-HCH).
007000       230-CARGAR-HECHO-E. EXIT.
007010
007020      ******************************************************************
007030      *  REGISTRO CON TIPO DESCONOCIDO - ARCHIVO ESTRUCTURALMENTE       *
007040      *  ILEGIBLE, SE ABORTA SIN EMITIR REPORTE.                        *
007050      ******************************************************************
007060      *  UN TIPO DE REGISTRO QUE NO ES 'C' NI 'F' INDICA QUE EL
007070      *  ARCHIVO DE ENTRADA NO ES EL QUE SE ESPERABA (O SE CORROMPIO
007080      *  EN EL PASO ANTERIOR); NO TIENE SENTIDO SEGUIR EXTRAYENDO NI
007090      *  EMITIR UN REPORTE PARCIAL, POR ESO SE MARCA COMO FATAL.
007100       240-REGISTRO-MALFORMADO SECTION.
007110           ADD 1 TO WKS-REGISTROS-MALOS
007120           DISPLAY '>>> REGISTRO MALFORMADO, TIPO DESCONOCIDO: '
007130      *-->   NO SE INTENTA ADIVINAR SI ES CONTEXTO U HECHO; UN TIPO
007140      *  DESCONOCIDO SE TRATA COMO ARCHIVO CORRUPTO DE RAIZ.
007150                   REG-TIPO-REGISTRO UPON CONSOLE
007160           MOVE 1 TO WKS-ERROR-FATAL.
007170       240-REGISTRO-MALFORMADO-E. EXIT.
007180
007190      ******************************************************************
007200      *     S E L E C C I O N   D E L   P E R I O D O   A C T U A L     *
007210      ******************************************************************
007220      *  EL CONTEXTO ACTUAL ES EL QUE TIENE LA FECHA FIN MAS RECIENTE
007230      *  DE TODOS LOS QUE QUEDARON EN LA TABLA; EL RECORRIDO ARRANCA
007240      *  EN EL RENGLON 1 COMO CANDIDATO INICIAL Y LO VA DESPLAZANDO.
007250       300-SELECCIONAR-PERIODO-ACTUAL SECTION.
007260           IF WKS-NUM-CONTEXTOS = ZEROES
007270              DISPLAY '>>> NO SE ENCONTRARON CONTEXTOS TEMPORALES '
007280                      'VALIDOS <<<' UPON CONSOLE
007290              MOVE 1 TO WKS-ERROR-FATAL
007300              GO TO 300-SELECCIONAR-PERIODO-ACTUAL-E
007310           END-IF
007320           MOVE WKS-CTX-ID (1)    TO WKS-CTX-ACTUAL-ID
007330           MOVE WKS-CTX-FECHA (1) TO WKS-CTX-ACTUAL-FECHA
007340           SET IX-CTX TO 2
007350           PERFORM 310-COMPARAR-CONTEXTO
007360                   VARYING IX-CTX FROM 2 BY 1
007370                   UNTIL IX-CTX > WKS-NUM-CONTEXTOS
007380      *  EL ANIO DEL CONTEXTO ACTUAL ES EL QUE SE IMPRIME EN EL
007390      *  RENGLON 'ANNO DI RIFERIMENTO' DEL REPORTE.
007400           MOVE WKS-CTX-ACTUAL-ANIO TO VBD-ANIO.
007410       300-SELECCIONAR-PERIODO-ACTUAL-E. EXIT.
007420
007430      *--------------------------------------------------------------*
007440      *  PARAGRAFO AUXILIAR DE 300-SELECCIONAR-PERIODO-ACTUAL:        *
007450      *  COMPARA LA FECHA FIN DE UN CONTEXTO DE LA TABLA CONTRA LA    *
007460      *  FECHA DEL CONTEXTO ACTUAL MAS RECIENTE Y, SI ES POSTERIOR,   *
007470      *  LA CONVIERTE EN LA NUEVA ACTUAL.                             *
007480      *--------------------------------------------------------------*
007490       310-COMPARAR-CONTEXTO SECTION.
007500           IF WKS-CTX-FECHA (IX-CTX) > WKS-CTX-ACTUAL-FECHA
007510              MOVE WKS-CTX-ID (IX-CTX)    TO WKS-CTX-ACTUAL-ID
007520              MOVE WKS-CTX-FECHA (IX-CTX) TO WKS-CTX-ACTUAL-FECHA
007530           END-IF.
007540       310-COMPARAR-CONTEXTO-E. EXIT.
007550
007560      ******************************************************************
007570      *           E X T R A C C I O N   D E   C O N C E P T O S         *
007580      ******************************************************************
007590      *  DISPARA, EN ORDEN FIJO, LOS OCHO EXTRACTORES DE CONCEPTO;
007600      *  EL ORDEN NO AFECTA EL RESULTADO PERO COINCIDE CON EL ORDEN
007610      *  EN QUE SE IMPRIMEN LOS IMPORTES EN 730-IMPRIMIR-FINANCIEROS.
007620       400-EXTRAER-CONCEPTOS SECTION.
007630      *--------------------------------------------------------------*
007640      *  REGLA DE NEGOCIO: LOS CUATRO IMPORTES PRINCIPALES (RICAVI,   *
007650      *  UTILE NETTO, TOTALE ATTIVO, PATRIMONIO NETTO) Y LOS DOS       *
007660      *  COMPONENTES DE DEUDA (BREVE/MLT) SE BUSCAN SOLO DENTRO DEL    *
007670      *  CONTEXTO ACTUAL (410-BUSCAR-HECHO-FINANCIERO); LOS DATOS DE   *
007680      *  REGISTRO (DENOMINAZIONE/CODICE FISCALE) NO DEPENDEN DE        *
007690      *  NINGUN CONTEXTO, PUES LA RAZON SOCIAL DE LA EMPRESA NO        *
007700      *  CAMBIA DE UN PERIODO A OTRO DENTRO DE LA MISMA PRESENTACION   *
007710      *  (415-BUSCAR-HECHO-REGISTRO).  CUALQUIER CONCEPTO QUE NO SE    *
007720      *  HALLE CON NINGUNO DE SUS ALIAS QUEDA MARCADO COMO AUSENTE     *
007730      *  (BANDERA '...-PRESENTE' EN 'N') Y SE IMPRIME COMO N/D, NUNCA   *
007740      *  COMO CERO.                                                    *
007750      *--------------------------------------------------------------*
007760           PERFORM 420-EXTRAER-RICAVI  THRU 420-EXTRAER-RICAVI-E
007770           PERFORM 421-EXTRAER-UTILE   THRU 421-EXTRAER-UTILE-E
007780           PERFORM 422-EXTRAER-ATTIVO  THRU 422-EXTRAER-ATTIVO-E
007790           PERFORM 423-EXTRAER-PATRIM  THRU 423-EXTRAER-PATRIM-E
007800           PERFORM 424-EXTRAER-BREVE   THRU 424-EXTRAER-BREVE-E
007810           PERFORM 425-EXTRAER-MLT     THRU 425-EXTRAER-MLT-E
007820           PERFORM 426-EXTRAER-DENOM   THRU 426-EXTRAER-DENOM-E
007830           PERFORM 427-EXTRAER-CODFIS  THRU 427-EXTRAER-CODFIS-E.
007840       400-EXTRAER-CONCEPTOS-E. EXIT.
007850
007860      ******************************************************************
007870      *  BUSCA EN LA TABLA DE HECHOS UN CONCEPTO FINANCIERO DEL         *
007880      *  CONTEXTO ACTUAL, CON VALOR NO EN BLANCO.                       *
007890      ******************************************************************
007900      *  BUSQUEDA LINEAL, ACOTADA AL CONTEXTO ACTUAL; SE DETIENE EN
007910      *  EL PRIMER HALLAZGO (WKS-PAR-HALLADO) O AL AGOTAR LA TABLA.
007920       410-BUSCAR-HECHO-FINANCIERO SECTION.
007930           MOVE 'N' TO WKS-PAR-ENCONTRADO
007940           MOVE SPACES TO WKS-PAR-VALOR-CRUDO
007950           PERFORM 411-COMPARAR-HECHO-FIN
007960                   VARYING IX-HCH FROM 1 BY 1
007970                   UNTIL IX-HCH > WKS-NUM-HECHOS OR WKS-PAR-HALLADO.
007980       410-BUSCAR-HECHO-FINANCIERO-E. EXIT.
007990
008000      *--------------------------------------------------------------*
008010      *  PARAGRAFO AUXILIAR DE 410-BUSCAR-HECHO-FINANCIERO: PRUEBA UN *
008020      *  SOLO RENGLON DE LA TABLA DE HECHOS CONTRA LA ETIQUETA Y EL   *
008030      *  CONTEXTO BUSCADOS.                                           *
008040      *--------------------------------------------------------------*
008050       411-COMPARAR-HECHO-FIN SECTION.
008060           IF WKS-HCH-TAG (IX-HCH) = WKS-PAR-ETIQUETA
008070              AND WKS-HCH-CONTEXTO (IX-HCH) = WKS-CTX-ACTUAL-ID
008080              AND WKS-HCH-VALOR (IX-HCH) NOT = SPACES
008090              MOVE 'S' TO WKS-PAR-ENCONTRADO
008100              MOVE WKS-HCH-VALOR (IX-HCH) TO WKS-PAR-VALOR-CRUDO
008110           END-IF.
008120       411-COMPARAR-HECHO-FIN-E. EXIT.
008130
008140      ******************************************************************
008150      *  BUSCA EN LA TABLA DE HECHOS UN DATO DE REGISTRO, SIN TOMAR EN  *
008160      *  CUENTA EL CONTEXTO (PRIMER VALOR NO EN BLANCO ENCONTRADO).     *
008170      ******************************************************************
008180      *  IGUAL QUE 410, PERO SIN FILTRAR POR CONTEXTO: LOS DATOS DE
008190      *  REGISTRO (RAZON SOCIAL, CODICE FISCALE) SE REPITEN IGUALES
008200      *  EN TODOS LOS CONTEXTOS DE LA PRESENTACION.
008210       415-BUSCAR-HECHO-REGISTRO SECTION.
008220           MOVE 'N' TO WKS-PAR-ENCONTRADO
008230           MOVE SPACES TO WKS-PAR-VALOR-CRUDO
008240           PERFORM 416-COMPARAR-HECHO-REG
008250                   VARYING IX-HCH FROM 1 BY 1
008260                   UNTIL IX-HCH > WKS-NUM-HECHOS OR WKS-PAR-HALLADO.
008270       415-BUSCAR-HECHO-REGISTRO-E. EXIT.
008280
008290      *--------------------------------------------------------------*
008300      *  PARAGRAFO AUXILIAR DE 415-BUSCAR-HECHO-REGISTRO: PRUEBA UN   *
008310      *  SOLO RENGLON DE LA TABLA DE HECHOS CONTRA LA ETIQUETA        *
008320      *  BUSCADA, SIN IMPORTAR A QUE CONTEXTO PERTENECE.              *
008330      *--------------------------------------------------------------*
008340       416-COMPARAR-HECHO-REG SECTION.
008350           IF WKS-HCH-TAG (IX-HCH) = WKS-PAR-ETIQUETA
008360              AND WKS-HCH-VALOR (IX-HCH) NOT = SPACES
008370              MOVE 'S' TO WKS-PAR-ENCONTRADO
008380              MOVE WKS-HCH-VALOR (IX-HCH) TO WKS-PAR-VALOR-CRUDO
008390           END-IF.
008400       416-COMPARAR-HECHO-REG-E. EXIT.
008410
008420      ******************************************************************
008430      *  RICAVI - PRUEBA LOS ALIAS EN EL ORDEN DE LA TABLA.             *
008440      ******************************************************************
008450       420-EXTRAER-RICAVI SECTION.
008460      *-->   PRIMER ALIAS: ETIQUETA VIGENTE EN LA TAXONOMIA ACTUAL.
008470           MOVE ALI-RICAVI-1 TO WKS-PAR-ETIQUETA
008480           PERFORM 410-BUSCAR-HECHO-FINANCIERO
008490                   THRU 410-BUSCAR-HECHO-FINANCIERO-E
008500           IF WKS-PAR-HALLADO GO TO 420-EXTRAER-RICAVI-E END-IF
008510      *-->   SEGUNDO ALIAS: ETIQUETA DE UNA TAXONOMIA ANTERIOR.
008520           MOVE ALI-RICAVI-2 TO WKS-PAR-ETIQUETA
008530           PERFORM 410-BUSCAR-HECHO-FINANCIERO
008540                   THRU 410-BUSCAR-HECHO-FINANCIERO-E
008550           IF WKS-PAR-HALLADO GO TO 420-EXTRAER-RICAVI-E END-IF
008560      *-->   TERCER ALIAS: ETIQUETA CON PREFIJO itcc-ci_, LA MAS VIEJA.
008570           MOVE ALI-RICAVI-3 TO WKS-PAR-ETIQUETA
008580           PERFORM 410-BUSCAR-HECHO-FINANCIERO
008590                   THRU 410-BUSCAR-HECHO-FINANCIERO-E.
008600       420-EXTRAER-RICAVI-E.
008610           IF WKS-PAR-HALLADO
008620              CALL 'VALBIL2' USING WKS-PAR-VALOR-CRUDO,
008630                       WKS-VALOR-DEPURADO, WKS-PRESENTE-DEPURADO,
008640                       CODIGO-RESPUESTA, DESC-RESPUESTA
008650              MOVE WKS-VALOR-DEPURADO    TO VBD-RICAVI
008660      *  DECIMAL EUROPEA, CARACTERES EXTRANIOS, AUSENCIA) ANTES DE
008670      *  GUARDARLO EN EL REGISTRO DE TRABAJO.
008680              MOVE WKS-PRESENTE-DEPURADO TO VBD-RICAVI-PRESENTE
008690           ELSE
008700              MOVE 'N' TO VBD-RICAVI-PRESENTE
008710      *-->   NINGUNO DE LOS ALIAS APARECIO EN LA TABLA DE HECHOS PARA
008720      *  EL CONTEXTO ACTUAL; EL CAMPO QUEDA AUSENTE, NUNCA EN CERO.
008730           END-IF
008740           EXIT.
008750
008760      ******************************************************************
008770      *  UTILE PERDITA DI ESERCIZIO.                                    *
008780      ******************************************************************
008790       421-EXTRAER-UTILE SECTION.
008800      *-->   PRIMER ALIAS: ETIQUETA VIGENTE.
008810           MOVE ALI-UTILE-1 TO WKS-PAR-ETIQUETA
008820           PERFORM 410-BUSCAR-HECHO-FINANCIERO
008830                   THRU 410-BUSCAR-HECHO-FINANCIERO-E
008840           IF WKS-PAR-HALLADO GO TO 421-EXTRAER-UTILE-E END-IF
008850      *-->   SEGUNDO ALIAS: VARIANTE DENTRO DEL GRUPO PATRIMONIO NETTO.
008860           MOVE ALI-UTILE-2 TO WKS-PAR-ETIQUETA
008870           PERFORM 410-BUSCAR-HECHO-FINANCIERO
008880                   THRU 410-BUSCAR-HECHO-FINANCIERO-E
008890           IF WKS-PAR-HALLADO GO TO 421-EXTRAER-UTILE-E END-IF
008900      *-->   TERCER ALIAS: PREFIJO itcc-ci_.
008910           MOVE ALI-UTILE-3 TO WKS-PAR-ETIQUETA
008920           PERFORM 410-BUSCAR-HECHO-FINANCIERO
008930                   THRU 410-BUSCAR-HECHO-FINANCIERO-E.
008940       421-EXTRAER-UTILE-E.
008950           IF WKS-PAR-HALLADO
008960              CALL 'VALBIL2' USING WKS-PAR-VALOR-CRUDO,
008970                       WKS-VALOR-DEPURADO, WKS-PRESENTE-DEPURADO,
008980                       CODIGO-RESPUESTA, DESC-RESPUESTA
008990              MOVE WKS-VALOR-DEPURADO    TO VBD-UTILE-NETTO
009000      *  DECIMAL EUROPEA, CARACTERES EXTRANIOS, AUSENCIA) ANTES DE
009010      *  GUARDARLO EN EL REGISTRO DE TRABAJO.
009020              MOVE WKS-PRESENTE-DEPURADO TO VBD-UTILE-PRESENTE
009030           ELSE
009040              MOVE 'N' TO VBD-UTILE-PRESENTE
009050      *-->   NINGUNO DE LOS ALIAS APARECIO EN LA TABLA DE HECHOS PARA
009060      *  EL CONTEXTO ACTUAL; EL CAMPO QUEDA AUSENTE, NUNCA EN CERO.
009070           END-IF
009080           EXIT.
009090
009100      ******************************************************************
009110      *  TOTALE ATTIVO.                                                 *
009120      ******************************************************************
009130       422-EXTRAER-ATTIVO SECTION.
009140      *-->   PRIMER ALIAS: ETIQUETA VIGENTE.
009150           MOVE ALI-ATTIVO-1 TO WKS-PAR-ETIQUETA
009160           PERFORM 410-BUSCAR-HECHO-FINANCIERO
009170                   THRU 410-BUSCAR-HECHO-FINANCIERO-E
009180           IF WKS-PAR-HALLADO GO TO 422-EXTRAER-ATTIVO-E END-IF
009190      *-->   SEGUNDO ALIAS: VARIANTE 'ATTIVO TOTALE STATO PATRIMONIALE'.
009200           MOVE ALI-ATTIVO-2 TO WKS-PAR-ETIQUETA
009210           PERFORM 410-BUSCAR-HECHO-FINANCIERO
009220                   THRU 410-BUSCAR-HECHO-FINANCIERO-E
009230           IF WKS-PAR-HALLADO GO TO 422-EXTRAER-ATTIVO-E END-IF
009240      *-->   TERCER ALIAS: PREFIJO itcc-sp-a_.
009250           MOVE ALI-ATTIVO-3 TO WKS-PAR-ETIQUETA
009260           PERFORM 410-BUSCAR-HECHO-FINANCIERO
009270                   THRU 410-BUSCAR-HECHO-FINANCIERO-E.
009280       422-EXTRAER-ATTIVO-E.
009290           IF WKS-PAR-HALLADO
009300              CALL 'VALBIL2' USING WKS-PAR-VALOR-CRUDO,
009310                       WKS-VALOR-DEPURADO, WKS-PRESENTE-DEPURADO,
009320                       CODIGO-RESPUESTA, DESC-RESPUESTA
009330              MOVE WKS-VALOR-DEPURADO    TO VBD-ATTIVO
009340      *  DECIMAL EUROPEA, CARACTERES EXTRANIOS, AUSENCIA) ANTES DE
009350      *  GUARDARLO EN EL REGISTRO DE TRABAJO.
009360              MOVE WKS-PRESENTE-DEPURADO TO VBD-ATTIVO-PRESENTE
009370           ELSE
009380              MOVE 'N' TO VBD-ATTIVO-PRESENTE
009390      *-->   NINGUNO DE LOS ALIAS APARECIO EN LA TABLA DE HECHOS PARA
009400      *  EL CONTEXTO ACTUAL; EL CAMPO QUEDA AUSENTE, NUNCA EN CERO.
009410           END-IF
009420           EXIT.
009430
009440      ******************************************************************
009450      *  TOTALE PATRIMONIO NETTO.                                       *
009460      ******************************************************************
009470       423-EXTRAER-PATRIM SECTION.
009480      *-->   PRIMER ALIAS: ETIQUETA VIGENTE.
009490           MOVE ALI-PATRIM-1 TO WKS-PAR-ETIQUETA
009500           PERFORM 410-BUSCAR-HECHO-FINANCIERO
009510                   THRU 410-BUSCAR-HECHO-FINANCIERO-E
009520           IF WKS-PAR-HALLADO GO TO 423-EXTRAER-PATRIM-E END-IF
009530      *-->   SEGUNDO ALIAS: FORMA CORTA SIN 'TOTALE'.
009540           MOVE ALI-PATRIM-2 TO WKS-PAR-ETIQUETA
009550           PERFORM 410-BUSCAR-HECHO-FINANCIERO
009560                   THRU 410-BUSCAR-HECHO-FINANCIERO-E
009570           IF WKS-PAR-HALLADO GO TO 423-EXTRAER-PATRIM-E END-IF
009580      *-->   TERCER ALIAS: PREFIJO itcc-sp-p_.
009590           MOVE ALI-PATRIM-3 TO WKS-PAR-ETIQUETA
009600           PERFORM 410-BUSCAR-HECHO-FINANCIERO
009610                   THRU 410-BUSCAR-HECHO-FINANCIERO-E.
009620       423-EXTRAER-PATRIM-E.
009630           IF WKS-PAR-HALLADO
009640              CALL 'VALBIL2' USING WKS-PAR-VALOR-CRUDO,
009650                       WKS-VALOR-DEPURADO, WKS-PRESENTE-DEPURADO,
009660                       CODIGO-RESPUESTA, DESC-RESPUESTA
009670              MOVE WKS-VALOR-DEPURADO    TO VBD-PATRIMONIO-NETTO
009680      *  DECIMAL EUROPEA, CARACTERES EXTRANIOS, AUSENCIA) ANTES DE
009690      *  GUARDARLO EN EL REGISTRO DE TRABAJO.
009700              MOVE WKS-PRESENTE-DEPURADO TO VBD-PATRIM-PRESENTE
009710           ELSE
009720              MOVE 'N' TO VBD-PATRIM-PRESENTE
009730      *-->   NINGUNO DE LOS ALIAS APARECIO EN LA TABLA DE HECHOS PARA
009740      *  EL CONTEXTO ACTUAL; EL CAMPO QUEDA AUSENTE, NUNCA EN CERO.
009750           END-IF
009760           EXIT.
009770
009780      ******************************************************************
009790      *  DEBITI VERSO BANCHE ENTRO ESERCIZIO SUCCESSIVO.                *
009800      ******************************************************************
009810       424-EXTRAER-BREVE SECTION.
009820      *-->   PRIMER ALIAS: ETIQUETA LARGA VIGENTE.
009830           MOVE ALI-BREVE-1 TO WKS-PAR-ETIQUETA
009840           PERFORM 410-BUSCAR-HECHO-FINANCIERO
009850                   THRU 410-BUSCAR-HECHO-FINANCIERO-E
009860           IF WKS-PAR-HALLADO GO TO 424-EXTRAER-BREVE-E END-IF
009870      *-->   SEGUNDO ALIAS: PREFIJO itcc-sp-p_; NO HAY TERCER ALIAS PARA ESTE.
009880           MOVE ALI-BREVE-2 TO WKS-PAR-ETIQUETA
009890           PERFORM 410-BUSCAR-HECHO-FINANCIERO
009900                   THRU 410-BUSCAR-HECHO-FINANCIERO-E.
009910       424-EXTRAER-BREVE-E.
009920           IF WKS-PAR-HALLADO
009930              CALL 'VALBIL2' USING WKS-PAR-VALOR-CRUDO,
009940                       WKS-VALOR-DEPURADO, WKS-PRESENTE-DEPURADO,
009950                       CODIGO-RESPUESTA, DESC-RESPUESTA
009960              MOVE WKS-VALOR-DEPURADO    TO VBD-DEBITI-BREVE
009970      *  DECIMAL EUROPEA, CARACTERES EXTRANIOS, AUSENCIA) ANTES DE
009980      *  GUARDARLO EN EL REGISTRO DE TRABAJO.
009990              MOVE WKS-PRESENTE-DEPURADO TO VBD-DEB-BREVE-PRESENTE
010000           ELSE
010010              MOVE 'N' TO VBD-DEB-BREVE-PRESENTE
010020      *-->   NINGUNO DE LOS ALIAS APARECIO EN LA TABLA DE HECHOS PARA
010030      *  EL CONTEXTO ACTUAL; EL CAMPO QUEDA AUSENTE, NUNCA EN CERO.
010040           END-IF
010050           EXIT.
010060
010070      ******************************************************************
010080      *  DEBITI VERSO BANCHE OLTRE ESERCIZIO SUCCESSIVO.                *
010090      ******************************************************************
010100       425-EXTRAER-MLT SECTION.
010110      *-->   PRIMER ALIAS: ETIQUETA LARGA VIGENTE.
010120           MOVE ALI-MLT-1 TO WKS-PAR-ETIQUETA
010130           PERFORM 410-BUSCAR-HECHO-FINANCIERO
010140                   THRU 410-BUSCAR-HECHO-FINANCIERO-E
010150           IF WKS-PAR-HALLADO GO TO 425-EXTRAER-MLT-E END-IF
010160      *-->   SEGUNDO ALIAS: PREFIJO itcc-sp-p_; NO HAY TERCER ALIAS.
010170           MOVE ALI-MLT-2 TO WKS-PAR-ETIQUETA
010180           PERFORM 410-BUSCAR-HECHO-FINANCIERO
010190                   THRU 410-BUSCAR-HECHO-FINANCIERO-E.
010200       425-EXTRAER-MLT-E.
010210           IF WKS-PAR-HALLADO
010220              CALL 'VALBIL2' USING WKS-PAR-VALOR-CRUDO,
010230                       WKS-VALOR-DEPURADO, WKS-PRESENTE-DEPURADO,
010240                       CODIGO-RESPUESTA, DESC-RESPUESTA
010250              MOVE WKS-VALOR-DEPURADO    TO VBD-DEBITI-MLT
010260      *  DECIMAL EUROPEA, CARACTERES EXTRANIOS, AUSENCIA) ANTES DE
010270      *  GUARDARLO EN EL REGISTRO DE TRABAJO.
010280              MOVE WKS-PRESENTE-DEPURADO TO VBD-DEB-MLT-PRESENTE
010290           ELSE
010300              MOVE 'N' TO VBD-DEB-MLT-PRESENTE
010310      *-->   NINGUNO DE LOS ALIAS APARECIO EN LA TABLA DE HECHOS PARA
010320      *  EL CONTEXTO ACTUAL; EL CAMPO QUEDA AUSENTE, NUNCA EN CERO.
010330           END-IF
010340           EXIT.
010350
010360      ******************************************************************
010370      *  DATI ANAGRAFICI - DENOMINAZIONE (DATO DE REGISTRO, SIN         *
010380      *  CONTEXTO).                                                      *
010390      ******************************************************************
010400       426-EXTRAER-DENOM SECTION.
010410      *-->   PRIMER ALIAS: DATI ANAGRAFICI - DENOMINAZIONE.
010420           MOVE ALI-DENOM-1 TO WKS-PAR-ETIQUETA
010430           PERFORM 415-BUSCAR-HECHO-REGISTRO
010440                   THRU 415-BUSCAR-HECHO-REGISTRO-E
010450           IF WKS-PAR-HALLADO GO TO 426-EXTRAER-DENOM-E END-IF
010460      *-->   SEGUNDO ALIAS: FORMA CORTA 'DENOMINAZIONE'.
010470           MOVE ALI-DENOM-2 TO WKS-PAR-ETIQUETA
010480           PERFORM 415-BUSCAR-HECHO-REGISTRO
010490                   THRU 415-BUSCAR-HECHO-REGISTRO-E.
010500       426-EXTRAER-DENOM-E.
010510           IF WKS-PAR-HALLADO
010520              MOVE WKS-PAR-VALOR-CRUDO TO VBD-DENOMINACION
010530      *-->   NO PASA POR VALBIL2: LA RAZON SOCIAL ES TEXTO, NO UN
010540      *  VALOR NUMERICO QUE REQUIERA LIMPIEZA DE DECIMAL EUROPEA.
010550              MOVE 'S' TO VBD-DENOM-PRESENTE
010560           ELSE
010570              MOVE SPACES TO VBD-DENOMINACION
010580      *-->   EN BLANCO EN LUGAR DE 'N/D': EN EL REPORTE LA LINEA DE
010590      *  RAZON SOCIAL SIMPLEMENTE SE OMITE SI NO HAY DATO (VER
010600      *  720-IMPRIMIR-EMPRESA).
010610              MOVE 'N' TO VBD-DENOM-PRESENTE
010620           END-IF
010630           EXIT.
010640
010650      ******************************************************************
010660      *  DATI ANAGRAFICI - CODICE FISCALE (DATO DE REGISTRO).           *
010670      ******************************************************************
010680       427-EXTRAER-CODFIS SECTION.
010690      *-->   PRIMER ALIAS: DATI ANAGRAFICI - CODICE FISCALE.
010700           MOVE ALI-CODFIS-1 TO WKS-PAR-ETIQUETA
010710           PERFORM 415-BUSCAR-HECHO-REGISTRO
010720                   THRU 415-BUSCAR-HECHO-REGISTRO-E
010730           IF WKS-PAR-HALLADO GO TO 427-EXTRAER-CODFIS-E END-IF
010740      *-->   SEGUNDO ALIAS: FORMA CORTA 'CODICEFISCALE'.
010750           MOVE ALI-CODFIS-2 TO WKS-PAR-ETIQUETA
010760           PERFORM 415-BUSCAR-HECHO-REGISTRO
010770                   THRU 415-BUSCAR-HECHO-REGISTRO-E.
010780       427-EXTRAER-CODFIS-E.
010790           IF WKS-PAR-HALLADO
010800              MOVE WKS-PAR-VALOR-CRUDO (1:16) TO VBD-CODIGO-FISCAL
010810      *-->   SE TRUNCA A 16 POSICIONES, EL ANCHO MAXIMO DE UN
010820      *  CODICE FISCALE/PARTITA IVA ITALIANO.
010830              MOVE 'S' TO VBD-COD-FISC-PRESENTE
010840           ELSE
010850              MOVE SPACES TO VBD-CODIGO-FISCAL
010860              MOVE 'N' TO VBD-COD-FISC-PRESENTE
010870           END-IF
010880           EXIT.
010890
010900      ******************************************************************
010910      *          D E R I V A C I O N   D E   I N D I C A D O R E S      *
010920      ******************************************************************
010930       500-DERIVAR-INDICADORES SECTION.
010940      *--------------------------------------------------------------*
010950      *  REGLA DE NEGOCIO: LOS CUATRO INDICADORES DERIVADOS SOLO SE    *
010960      *  CALCULAN CUANDO TODOS SUS OPERANDOS ESTAN PRESENTES Y EL      *
010970      *  DIVISOR NO ES CERO; EN CUALQUIER OTRO CASO EL INDICADOR SALE   *
010980      *  AUSENTE (N/D), NUNCA CERO, PARA NO CONFUNDIR 'NO SE PUDO       *
010990      *  CALCULAR' CON 'EL RESULTADO FUE CERO'.  LA DEUDA TOTAL ES LA  *
011000      *  UNICA EXCEPCION: SI SOLO UNO DE LOS DOS PLAZOS FALTA, EL      *
011010      *  OTRO SE TOMA SOLO, PORQUE UNA DEUDA A CORTO PLAZO SIN DEUDA   *
011020      *  A LARGO PLAZO SIGUE SIENDO UN TOTAL VALIDO.                   *
011030      *--------------------------------------------------------------*
011040      *-->   ORDEN FIJO: LA DEUDA TOTAL SE DERIVA PRIMERO PORQUE EL
011050      *  DEBT/EQUITY DE 540 LA NECESITA COMO OPERANDO.
011060           PERFORM 510-DERIVAR-DEUDA-TOTAL
011070                   THRU 510-DERIVAR-DEUDA-TOTAL-E
011080      *-->   ROE Y ROA SON INDEPENDIENTES ENTRE SI; EL ORDEN ENTRE
011090      *  AMBOS NO AFECTA EL RESULTADO.
011100           PERFORM 520-CALCULAR-ROE THRU 520-CALCULAR-ROE-E
011110           PERFORM 530-CALCULAR-ROA THRU 530-CALCULAR-ROA-E
011120      *-->   ULTIMO PORQUE DEPENDE DE LA DEUDA TOTAL YA DERIVADA.
011130           PERFORM 540-CALCULAR-DEBT-EQUITY
011140                   THRU 540-CALCULAR-DEBT-EQUITY-E.
011150       500-DERIVAR-INDICADORES-E. EXIT.
011160
011170      ******************************************************************
011180      *  DEUDA FINANCIERA TOTAL = DEUDA CORTO PLAZO + DEUDA LARGO       *
011190      *  PLAZO.  UN COMPONENTE AUSENTE SE TOMA COMO CERO SI EL OTRO     *
011200      *  ESTA PRESENTE; SI AMBOS ESTAN AUSENTES EL TOTAL ES AUSENTE.    *
011210      ******************************************************************
011220       510-DERIVAR-DEUDA-TOTAL SECTION.
011230      *-->   SI LOS DOS COMPONENTES FALTAN, EL TOTAL SE REPORTA COMO
011240      *  AUSENTE; SI SOLO FALTA UNO, ESE COMPONENTE SE TOMA COMO CERO.
011250           IF NOT VBD-DEB-BREVE-OK AND NOT VBD-DEB-MLT-OK
011260              MOVE ZEROES TO VBD-DEBITI-TOTALI
011270              MOVE 'N'    TO VBD-DEB-TOT-PRESENTE
011280              GO TO 510-DERIVAR-DEUDA-TOTAL-E
011290           END-IF
011300           COMPUTE VBD-DEBITI-TOTALI =
011310                   VBD-DEBITI-BREVE + VBD-DEBITI-MLT
011320           MOVE 'S' TO VBD-DEB-TOT-PRESENTE.
011330       510-DERIVAR-DEUDA-TOTAL-E. EXIT.
011340
011350      ******************************************************************
011360      *  ROE = UTILE NETTO / PATRIMONIO NETTO * 100.                    *
011370      ******************************************************************
011380       520-CALCULAR-ROE SECTION.
011390      *-->   SE PROTEGE CONTRA PATRIMONIO NETTO EN CERO (DIVISION POR
011400      *  CERO) ADEMAS DE CONTRA LA AUSENCIA DE CUALQUIERA DE LOS DOS.
011410           IF NOT VBD-UTILE-OK OR NOT VBD-PATRIM-OK
011420              OR VBD-PATRIMONIO-NETTO = ZEROES
011430              MOVE ZEROES TO VBD-ROE-PCT
011440              MOVE 'N'    TO VBD-ROE-PRESENTE
011450              GO TO 520-CALCULAR-ROE-E
011460           END-IF
011470           COMPUTE VBD-ROE-PCT ROUNDED =
011480                   (VBD-UTILE-NETTO / VBD-PATRIMONIO-NETTO) * 100
011490           MOVE 'S' TO VBD-ROE-PRESENTE.
011500       520-CALCULAR-ROE-E. EXIT.
011510
011520      ******************************************************************
011530      *  ROA = UTILE NETTO / TOTALE ATTIVO * 100.                       *
011540      ******************************************************************
011550       530-CALCULAR-ROA SECTION.
011560      *-->   SE PROTEGE CONTRA TOTALE ATTIVO EN CERO ADEMAS DE CONTRA
011570      *  LA AUSENCIA DE CUALQUIERA DE LOS DOS OPERANDOS.
011580           IF NOT VBD-UTILE-OK OR NOT VBD-ATTIVO-OK
011590              OR VBD-ATTIVO = ZEROES
011600              MOVE ZEROES TO VBD-ROA-PCT
011610              MOVE 'N'    TO VBD-ROA-PRESENTE
011620              GO TO 530-CALCULAR-ROA-E
011630           END-IF
011640           COMPUTE VBD-ROA-PCT ROUNDED =
011650                   (VBD-UTILE-NETTO / VBD-ATTIVO) * 100
011660           MOVE 'S' TO VBD-ROA-PRESENTE.
011670       530-CALCULAR-ROA-E. EXIT.
011680
011690      ******************************************************************
011700      *  DEBITI FINANZIARI TOTALI / PATRIMONIO NETTO (NO SE MULTIPLICA *
011710      *  POR 100).                                                      *
011720      ******************************************************************
011730       540-CALCULAR-DEBT-EQUITY SECTION.
011740      *-->   SALE COMO RAZON (P.EJ. 0.85), NO COMO PORCENTAJE; AUN ASI
011750      *  SE FORMATEA CON VALBIL4 Y SE LE QUITA EL '%' AL IMPRIMIRLO.
011760           IF NOT VBD-DEB-TOT-OK OR NOT VBD-PATRIM-OK
011770              OR VBD-PATRIMONIO-NETTO = ZEROES
011780              MOVE ZEROES TO VBD-DEBT-TO-EQUITY
011790              MOVE 'N'    TO VBD-DTE-PRESENTE
011800              GO TO 540-CALCULAR-DEBT-EQUITY-E
011810           END-IF
011820           COMPUTE VBD-DEBT-TO-EQUITY ROUNDED =
011830                   VBD-DEBITI-TOTALI / VBD-PATRIMONIO-NETTO
011840           MOVE 'S' TO VBD-DTE-PRESENTE.
011850       540-CALCULAR-DEBT-EQUITY-E. EXIT.
011860
011870      ******************************************************************
011880      *   C O M P U E R T A   D E   D A T O S   S I G N I F I C A T I V O S
011890      ******************************************************************
011900       600-VERIFICAR-DATOS-SIGNIFICATIVOS SECTION.
011910      *-->   ESTA COMPUERTA DECIDE SI VALE LA PENA EMITIR REPORTE: SI
011920      *  NINGUNO DE LOS CUATRO IMPORTES PRINCIPALES SE PUDO EXTRAER,
011930      *  LA PRESENTACION XBRL NO TRAE NADA UTIL PARA VALUACION.
011940           IF NOT VBD-RICAVI-OK AND NOT VBD-UTILE-OK
011950              AND NOT VBD-ATTIVO-OK AND NOT VBD-PATRIM-OK
011960              DISPLAY '>>> NO SE EXTRAJO NINGUN DATO FINANCIERO '
011970                      'SIGNIFICATIVO <<<' UPON CONSOLE
011980              MOVE ZEROES TO WKS-HAY-DATOS-SIGNIF
011990           ELSE
012000              MOVE 1 TO WKS-HAY-DATOS-SIGNIF
012010           END-IF.
012020       600-VERIFICAR-DATOS-SIGNIFICATIVOS-E. EXIT.
012030
012040      ******************************************************************
012050      *                E M I S I O N   D E L   R E P O R T E            *
012060      ******************************************************************
012070       700-EMITIR-REPORTE SECTION.
012080      *--------------------------------------------------------------*
012090      *  ORDEN DEL REPORTE: ENCABEZADO, DATOS DE REGISTRO DE LA        *
012100      *  EMPRESA, LOS CINCO IMPORTES PRINCIPALES, LOS TRES             *
012110      *  INDICADORES DE DESEMPENO Y POR ULTIMO EL RIEPILOGO A DOS      *
012120      *  COLUMNAS; ESTE SECTION SOLO SE EJECUTA CUANDO LA COMPUERTA    *
012130      *  600-VERIFICAR-DATOS-SIGNIFICATIVOS DEJO ENCENDIDA LA BANDERA  *
012140      *  HAY-DATOS-SIGNIFICATIVOS.                                     *
012150      *--------------------------------------------------------------*
012160           PERFORM 710-IMPRIMIR-ENCABEZADO
012170                   THRU 710-IMPRIMIR-ENCABEZADO-E
012180           PERFORM 720-IMPRIMIR-EMPRESA
012190                   THRU 720-IMPRIMIR-EMPRESA-E
012200           PERFORM 730-IMPRIMIR-FINANCIEROS
012210                   THRU 730-IMPRIMIR-FINANCIEROS-E
012220           PERFORM 740-IMPRIMIR-INDICADORES
012230                   THRU 740-IMPRIMIR-INDICADORES-E
012240           PERFORM 750-IMPRIMIR-RESUMEN
012250                   THRU 750-IMPRIMIR-RESUMEN-E.
012260       700-EMITIR-REPORTE-E. EXIT.
012270
012280      ******************************************************************
012290      *  IMPRIME EL TITULO DEL REPORTE Y UNA LINEA EN BLANCO.           *
012300      ******************************************************************
012310       710-IMPRIMIR-ENCABEZADO SECTION.
012320      *-->   SE LIMPIA EL AREA ANTES DE CADA WRITE PORQUE ES LA MISMA
012330      *  AREA REDEFINIDA PARA TODOS LOS TIPOS DE RENGLON DEL REPORTE;
012340      *  SIN ESTA LIMPIEZA QUEDARIAN BASURA DE POSICIONES NO USADAS
012350      *  POR EL RENGLON ANTERIOR EN ESTA MISMA CORRIDA.
012360           MOVE SPACES TO LIN-REPORTE-GENERICA
012370           MOVE 'VALUTAZIONE AZIENDALE - DATI DA XBRL' TO LEN-TITULO
012380           WRITE LIN-REPORTE-GENERICA
012390           MOVE SPACES TO LIN-REPORTE-GENERICA
012400           WRITE LIN-REPORTE-GENERICA.
012410       710-IMPRIMIR-ENCABEZADO-E. EXIT.
012420
012430      ******************************************************************
012440      *  IMPRIME LOS DATOS DE REGISTRO DE LA EMPRESA (DENOMINAZIONE,    *
012450      *  ANNO DI RIFERIMENTO Y CODICE FISCALE).  CUALQUIER DATO DE      *
012460      *  REGISTRO AUSENTE SE IMPRIME COMO N/D.                          *
012470      ******************************************************************
012480       720-IMPRIMIR-EMPRESA SECTION.
012490           MOVE SPACES TO LIN-REPORTE-GENERICA
012500           MOVE 'DENOMINAZIONE'      TO LEM-ETIQUETA
012510      *-->   SI LA ETIQUETA DE DENOMINAZIONE NO APARECIO EN NINGUN
012520      *  HECHO DEL ARCHIVO, SE IMPRIME N/D EN VEZ DE DEJAR EL CAMPO
012530      *  EN BLANCO.
012540           MOVE ':'                  TO LEM-DOS-PUNTOS
012550           IF VBD-DENOM-OK
012560              MOVE VBD-DENOMINACION  TO LEM-VALOR
012570           ELSE
012580              MOVE 'N/D'             TO LEM-VALOR
012590           END-IF
012600           WRITE LIN-REPORTE-GENERICA
012610           MOVE SPACES TO LIN-REPORTE-GENERICA
012620           MOVE 'ANNO DI RIFERIMENTO' TO LEM-ETIQUETA
012630      *-->   EL ANNO SIEMPRE SE IMPRIME, PUES VIENE DEL CONTEXTO
012640      *  ACTUAL Y 300-SELECCIONAR-PERIODO-ACTUAL YA GARANTIZO QUE
012650      *  HAY AL MENOS UN CONTEXTO VALIDO SI SE LLEGO HASTA AQUI.
012660           MOVE ':'                  TO LEM-DOS-PUNTOS
012670           MOVE VBD-ANIO-ALFA        TO LEM-VALOR
012680           WRITE LIN-REPORTE-GENERICA
012690           MOVE SPACES TO LIN-REPORTE-GENERICA
012700           MOVE 'CODICE FISCALE'     TO LEM-ETIQUETA
012710      *-->   EL CODICE FISCALE SE TRUNCA A 16 POSICIONES AL
012720      *  EXTRAERLO EN 427-EXTRAER-CODFIS, ASI QUE AQUI SOLO SE
012730      *  IMPRIME TAL CUAL QUEDO GUARDADO.
012740           MOVE ':'                  TO LEM-DOS-PUNTOS
012750           IF VBD-COD-FISC-OK
012760              MOVE VBD-CODIGO-FISCAL TO LEM-VALOR
012770           ELSE
012780              MOVE 'N/D'              TO LEM-VALOR
012790           END-IF
012800           WRITE LIN-REPORTE-GENERICA
012810           MOVE SPACES TO LIN-REPORTE-GENERICA
012820           WRITE LIN-REPORTE-GENERICA.
012830       720-IMPRIMIR-EMPRESA-E. EXIT.
012840
012850      ******************************************************************
012860      *           I M P O R T E S   P R I N C I P A L E S               *
012870      ******************************************************************
012880      *  IMPRIME LOS CINCO IMPORTES PRINCIPALES, UNO POR LINEA, EN EL   *
012890      *  MISMO ORDEN EN QUE SE EXTRAJERON: RICAVI, UTILE NETTO, TOTALE  *
012900      *  ATTIVO, PATRIMONIO NETTO Y DEBITI FINANZIARI TOTALI.           *
012910      ******************************************************************
012920       730-IMPRIMIR-FINANCIEROS SECTION.
012930           PERFORM 731-LINEA-RICAVI     THRU 731-LINEA-RICAVI-E
012940           PERFORM 732-LINEA-UTILE      THRU 732-LINEA-UTILE-E
012950           PERFORM 733-LINEA-ATTIVO     THRU 733-LINEA-ATTIVO-E
012960           PERFORM 734-LINEA-PATRIM     THRU 734-LINEA-PATRIM-E
012970           PERFORM 736-LINEA-DEBITI-TOT THRU 736-LINEA-DEBITI-TOT-E.
012980       730-IMPRIMIR-FINANCIEROS-E. EXIT.
012990
013000      *--------------------------------------------------------------*
013010      *  PARAGRAFO AUXILIAR DE 730-IMPRIMIR-FINANCIEROS: FORMATEA Y   *
013020      *  ESCRIBE LA LINEA DE RICAVI (CALL 'VALBIL3').                 *
013030      *--------------------------------------------------------------*
013040       731-LINEA-RICAVI SECTION.
013050      *-->   EL VALOR ENTERO Y LA BANDERA DE PRESENCIA SE COPIAN A LAS
013060      *  AREAS WKS-VB3-* PORQUE VALBIL3 RECIBE POR LINKAGE, NO SE LE
013070      *  PUEDE PASAR DIRECTO UN CAMPO DEL REGISTRO DE TRABAJO.
013080           MOVE VBD-RICAVI           TO WKS-VB3-VALOR-ENT
013090           MOVE VBD-RICAVI-PRESENTE  TO WKS-VB3-PRESENTE
013100           CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
013110                    WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
013120                    DESC-RESPUESTA
013130           MOVE SPACES TO LIN-REPORTE-GENERICA
013140           MOVE 'RICAVI'             TO LFI-ETIQUETA
013150           MOVE ':'                  TO LFI-DOS-PUNTOS
013160           MOVE WKS-TEXTO-FORMATEADO TO LFI-VALOR
013170           WRITE LIN-REPORTE-GENERICA.
013180       731-LINEA-RICAVI-E. EXIT.
013190
013200      *--------------------------------------------------------------*
013210      *  PARAGRAFO AUXILIAR DE 730-IMPRIMIR-FINANCIEROS: FORMATEA Y   *
013220      *  ESCRIBE LA LINEA DE UTILE NETTO (CALL 'VALBIL3').            *
013230      *--------------------------------------------------------------*
013240       732-LINEA-UTILE SECTION.
013250           MOVE VBD-UTILE-NETTO      TO WKS-VB3-VALOR-ENT
013260      *-->   MISMA MECANICA QUE 731-LINEA-RICAVI.
013270           MOVE VBD-UTILE-PRESENTE   TO WKS-VB3-PRESENTE
013280           CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
013290                    WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
013300                    DESC-RESPUESTA
013310           MOVE SPACES TO LIN-REPORTE-GENERICA
013320           MOVE 'UTILE NETTO'        TO LFI-ETIQUETA
013330      *-->   LFI-ETIQUETA/LFI-VALOR SON LOS CAMPOS DE LA LINEA
013340      *  GENERICA DE VALBRPT REDEFINIDOS PARA EL BLOQUE FINANCIERO.
013350           MOVE ':'                  TO LFI-DOS-PUNTOS
013360           MOVE WKS-TEXTO-FORMATEADO TO LFI-VALOR
013370           WRITE LIN-REPORTE-GENERICA.
013380       732-LINEA-UTILE-E. EXIT.
013390
013400      *--------------------------------------------------------------*
013410      *  PARAGRAFO AUXILIAR DE 730-IMPRIMIR-FINANCIEROS: FORMATEA Y   *
013420      *  ESCRIBE LA LINEA DE TOTALE ATTIVO (CALL 'VALBIL3').          *
013430      *--------------------------------------------------------------*
013440       733-LINEA-ATTIVO SECTION.
013450           MOVE VBD-ATTIVO           TO WKS-VB3-VALOR-ENT
013460      *-->   MISMA MECANICA QUE 731-LINEA-RICAVI.
013470           MOVE VBD-ATTIVO-PRESENTE  TO WKS-VB3-PRESENTE
013480           CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
013490                    WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
013500                    DESC-RESPUESTA
013510           MOVE SPACES TO LIN-REPORTE-GENERICA
013520           MOVE 'TOTALE ATTIVO'      TO LFI-ETIQUETA
013530      *-->   VER LA NOTA DE 732-LINEA-UTILE SOBRE LFI-ETIQUETA/VALOR.
013540           MOVE ':'                  TO LFI-DOS-PUNTOS
013550           MOVE WKS-TEXTO-FORMATEADO TO LFI-VALOR
013560           WRITE LIN-REPORTE-GENERICA.
013570       733-LINEA-ATTIVO-E. EXIT.
013580
013590      *--------------------------------------------------------------*
013600      *  PARAGRAFO AUXILIAR DE 730-IMPRIMIR-FINANCIEROS: FORMATEA Y   *
013610      *  ESCRIBE LA LINEA DE PATRIMONIO NETTO (CALL 'VALBIL3').       *
013620      *--------------------------------------------------------------*
013630       734-LINEA-PATRIM SECTION.
013640           MOVE VBD-PATRIMONIO-NETTO TO WKS-VB3-VALOR-ENT
013650      *-->   MISMA MECANICA QUE 731-LINEA-RICAVI.
013660           MOVE VBD-PATRIM-PRESENTE  TO WKS-VB3-PRESENTE
013670           CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
013680                    WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
013690                    DESC-RESPUESTA
013700           MOVE SPACES TO LIN-REPORTE-GENERICA
013710           MOVE 'PATRIMONIO NETTO'   TO LFI-ETIQUETA
013720      *-->   VER LA NOTA DE 732-LINEA-UTILE SOBRE LFI-ETIQUETA/VALOR.
013730           MOVE ':'                  TO LFI-DOS-PUNTOS
013740           MOVE WKS-TEXTO-FORMATEADO TO LFI-VALOR
013750           WRITE LIN-REPORTE-GENERICA.
013760       734-LINEA-PATRIM-E. EXIT.
013770
013780      *--------------------------------------------------------------*
013790      *  PARAGRAFO AUXILIAR DE 730-IMPRIMIR-FINANCIEROS: FORMATEA Y   *
013800      *  ESCRIBE LA LINEA DE DEBITI FINANZIARI TOTALI, SEGUIDA DE UNA *
013810      *  LINEA EN BLANCO ANTES DE LOS INDICADORES.                    *
013820      *--------------------------------------------------------------*
013830       736-LINEA-DEBITI-TOT SECTION.
013840           MOVE VBD-DEBITI-TOTALI    TO WKS-VB3-VALOR-ENT
013850      *-->   MISMA MECANICA QUE 731-LINEA-RICAVI; ADEMAS DEJA UNA
013860      *  LINEA EN BLANCO ANTES DEL BLOQUE DE INDICADORES.
013870           MOVE VBD-DEB-TOT-PRESENTE TO WKS-VB3-PRESENTE
013880           CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
013890                    WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
013900                    DESC-RESPUESTA
013910           MOVE SPACES TO LIN-REPORTE-GENERICA
013920           MOVE 'DEBITI FIN. TOTALI' TO LFI-ETIQUETA
013930      *-->   VER LA NOTA DE 732-LINEA-UTILE SOBRE LFI-ETIQUETA/VALOR.
013940           MOVE ':'                  TO LFI-DOS-PUNTOS
013950           MOVE WKS-TEXTO-FORMATEADO TO LFI-VALOR
013960           WRITE LIN-REPORTE-GENERICA
013970           MOVE SPACES TO LIN-REPORTE-GENERICA
013980           WRITE LIN-REPORTE-GENERICA.
013990       736-LINEA-DEBITI-TOT-E. EXIT.
014000
014010      ******************************************************************
014020      *            I N D I C A D O R E S   D E   D E S E M P E N O       *
014030      ******************************************************************
014040       740-IMPRIMIR-INDICADORES SECTION.
014050      *-->   LOS TRES INDICADORES (ROE, ROA, DEBT/EQUITY) SE IMPRIMEN
014060      *  UNO DESPUES DEL OTRO, REUTILIZANDO LAS MISMAS AREAS DE
014070      *  INTERCAMBIO CON VALBIL4.
014080           MOVE VBD-ROE-PCT          TO WKS-VB4-VALOR-ENT
014090           MOVE VBD-ROE-PRESENTE     TO WKS-VB4-PRESENTE
014100           CALL 'VALBIL4' USING WKS-VB4-VALOR-ENT, WKS-VB4-PRESENTE,
014110                    WKS-TEXTO-PORCENTAJE, CODIGO-RESPUESTA,
014120                    DESC-RESPUESTA
014130           MOVE SPACES TO LIN-REPORTE-GENERICA
014140      *-->   LIN-ETIQUETA/LIN-DOS-PUNTOS/LIN-VALOR SON LOS CAMPOS DE
014150      *  LA LINEA GENERICA DE VALBRPT PARA EL BLOQUE DE INDICADORES.
014160           MOVE 'ROE'                TO LIN-ETIQUETA
014170           MOVE ':'                  TO LIN-DOS-PUNTOS
014180           MOVE WKS-TEXTO-PORCENTAJE TO LIN-VALOR
014190           WRITE LIN-REPORTE-GENERICA
014200
014210           MOVE VBD-ROA-PCT          TO WKS-VB4-VALOR-ENT
014220      *-->   MISMA MECANICA QUE EL BLOQUE DE ROE DE ARRIBA.
014230           MOVE VBD-ROA-PRESENTE     TO WKS-VB4-PRESENTE
014240           CALL 'VALBIL4' USING WKS-VB4-VALOR-ENT, WKS-VB4-PRESENTE,
014250                    WKS-TEXTO-PORCENTAJE, CODIGO-RESPUESTA,
014260                    DESC-RESPUESTA
014270           MOVE SPACES TO LIN-REPORTE-GENERICA
014280           MOVE 'ROA'                TO LIN-ETIQUETA
014290           MOVE ':'                  TO LIN-DOS-PUNTOS
014300           MOVE WKS-TEXTO-PORCENTAJE TO LIN-VALOR
014310           WRITE LIN-REPORTE-GENERICA
014320
014330           MOVE VBD-DEBT-TO-EQUITY   TO WKS-DTE-ENTRADA
014340      *-->   SE USA WKS-DTE-ENTRADA (NO WKS-VB4-VALOR-ENT) PORQUE EL
014350      *  COCIENTE DEUDA/PATRIMONIO PUEDE SUPERAR 99.99% Y EL AREA DE
014360      *  INTERCAMBIO NORMAL DE VALBIL4 NO ALCANZA; VER VALBIL4 PARA EL
014370      *  DETALLE DE LA AMPLIACION.
014380           MOVE VBD-DTE-PRESENTE     TO WKS-VB4-PRESENTE
014390           CALL 'VALBIL4' USING WKS-DTE-ENTRADA, WKS-VB4-PRESENTE,
014400                    WKS-TEXTO-DTE, CODIGO-RESPUESTA, DESC-RESPUESTA
014410           INSPECT WKS-TEXTO-DTE REPLACING FIRST '%' BY SPACE
014420      *-->   DEBT/EQUITY ES UN COCIENTE, NO UN PORCENTAJE; SE REUTILIZA
014430      *  VALBIL4 POR SU REDONDEO Y FORMATO DE COMA DECIMAL, Y LUEGO SE
014440      *  QUITA EL '%' QUE VALBIL4 AGREGA POR DEFECTO.
014450           MOVE SPACES TO LIN-REPORTE-GENERICA
014460           MOVE 'DEBT/EQUITY'        TO LIN-ETIQUETA
014470           MOVE ':'                  TO LIN-DOS-PUNTOS
014480           MOVE WKS-TEXTO-DTE        TO LIN-VALOR
014490           WRITE LIN-REPORTE-GENERICA
014500           MOVE SPACES TO LIN-REPORTE-GENERICA
014510           WRITE LIN-REPORTE-GENERICA.
014520       740-IMPRIMIR-INDICADORES-E. EXIT.
014530
014540      ******************************************************************
014550      *                    R I E P I L O G O                            *
014560      ******************************************************************
014570       750-IMPRIMIR-RESUMEN SECTION.
014580      *-->   EL RIEPILOGO REPITE, EN FORMATO VOCE/VALORE DE DOS
014590      *  COLUMNAS, TODO LO QUE YA SE IMPRIMIO ARRIBA EN DETALLE,
014600      *  PARA FACILITAR LA LECTURA RAPIDA AL FINAL DEL REPORTE.
014610           MOVE SPACES TO LIN-REPORTE-GENERICA
014620           MOVE 'RIEPILOGO'          TO LRI-VOCE
014630           WRITE LIN-REPORTE-GENERICA
014640           IF VBD-DENOM-OK
014650              MOVE 'DENOMINAZIONE'      TO LRI-VOCE
014660              MOVE VBD-DENOMINACION(1:30) TO LRI-VALORE
014670              WRITE LIN-REPORTE-GENERICA
014680           END-IF
014690           IF VBD-COD-FISC-OK
014700              MOVE 'CODICE FISCALE'     TO LRI-VOCE
014710              MOVE VBD-CODIGO-FISCAL    TO LRI-VALORE
014720              WRITE LIN-REPORTE-GENERICA
014730           END-IF
014740           MOVE 'ANNO'                  TO LRI-VOCE
014750           MOVE VBD-ANIO-ALFA           TO LRI-VALORE
014760           WRITE LIN-REPORTE-GENERICA
014770           PERFORM 751-RESUMEN-IMPORTE THRU 751-RESUMEN-IMPORTE-E.
014780       750-IMPRIMIR-RESUMEN-E. EXIT.
014790
014800      ******************************************************************
014810      *         D E T A L L E   D E L   R I E P I L O G O               *
014820      ******************************************************************
014830      *  REESCRIBE LOS SIETE IMPORTES Y TRES INDICADORES DEL RIEPILOGO, *
014840      *  UNA LINEA VOCE/VALORE POR CADA UNO, OMITIENDO LOS QUE QUEDARON *
014850      *  AUSENTES PARA NO IMPRIMIR FILAS EN BLANCO.                     *
014860      ******************************************************************
014870       751-RESUMEN-IMPORTE SECTION.
014880           IF VBD-RICAVI-OK
014890      *-->   EL RIEPILOGO SOLO REESCRIBE LOS RENGLONES QUE SI SE
014900      *  PUDIERON EXTRAER; EL QUE FALTA SIMPLEMENTE NO SE IMPRIME.
014910      *  ESTA MECANICA SE REPITE EN LAS DIEZ CONDICIONES RESTANTES
014920      *  DE ESTE PARAGRAFO; NO SE VUELVE A ANOTAR MAS ABAJO.
014930              MOVE VBD-RICAVI TO WKS-VB3-VALOR-ENT
014940              MOVE 'S' TO WKS-VB3-PRESENTE
014950              CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
014960                       WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
014970                       DESC-RESPUESTA
014980              MOVE 'RICAVI'          TO LRI-VOCE
014990      *-->   LRI-VOCE/LRI-VALORE SON LAS DOS COLUMNAS DEL RIEPILOGO
015000      *  (VOCE/VALORE), REDEFINIDAS SOBRE LA MISMA LINEA GENERICA.
015010              MOVE WKS-TEXTO-FORMATEADO TO LRI-VALORE
015020              WRITE LIN-REPORTE-GENERICA
015030           END-IF
015040           IF VBD-UTILE-OK
015050      *-->   UTILE (O PERDITA) DI ESERCIZIO.
015060      *  SEGUNDO RENGLON DEL RIEPILOGO DE IMPORTES.
015070              MOVE VBD-UTILE-NETTO TO WKS-VB3-VALOR-ENT
015080              MOVE 'S' TO WKS-VB3-PRESENTE
015090              CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
015100                       WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
015110                       DESC-RESPUESTA
015120              MOVE 'UTILE NETTO'     TO LRI-VOCE
015130              MOVE WKS-TEXTO-FORMATEADO TO LRI-VALORE
015140              WRITE LIN-REPORTE-GENERICA
015150           END-IF
015160           IF VBD-ATTIVO-OK
015170      *-->   TOTALE ATTIVO, TOMADO DE LA MISMA ETIQUETA QUE
015180      *  422-EXTRAER-ATTIVO BUSCO.
015190      *-->   TOTALE ATTIVO.
015200              MOVE VBD-ATTIVO TO WKS-VB3-VALOR-ENT
015210              MOVE 'S' TO WKS-VB3-PRESENTE
015220              CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
015230                       WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
015240                       DESC-RESPUESTA
015250              MOVE 'TOTALE ATTIVO'   TO LRI-VOCE
015260              MOVE WKS-TEXTO-FORMATEADO TO LRI-VALORE
015270              WRITE LIN-REPORTE-GENERICA
015280           END-IF
015290           IF VBD-PATRIM-OK
015300      *-->   PATRIMONIO NETO; BASE DE ROE Y DEBT/EQUITY.
015310      *-->   TOTALE PATRIMONIO NETTO.
015320              MOVE VBD-PATRIMONIO-NETTO TO WKS-VB3-VALOR-ENT
015330              MOVE 'S' TO WKS-VB3-PRESENTE
015340              CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
015350                       WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
015360                       DESC-RESPUESTA
015370              MOVE 'PATRIMONIO NETTO' TO LRI-VOCE
015380              MOVE WKS-TEXTO-FORMATEADO TO LRI-VALORE
015390              WRITE LIN-REPORTE-GENERICA
015400           END-IF
015410           IF VBD-DEB-BREVE-OK
015420      *-->   DEUDA FINANCIERA DE CORTO PLAZO.
015430      *-->   DEBITI A BREVE TERMINE.
015440              MOVE VBD-DEBITI-BREVE TO WKS-VB3-VALOR-ENT
015450              MOVE 'S' TO WKS-VB3-PRESENTE
015460              CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
015470                       WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
015480                       DESC-RESPUESTA
015490              MOVE 'DEBITI BREVE TERM.' TO LRI-VOCE
015500      *-->   MISMA ETIQUETA CORTA QUE EN 732-LINEA-UTILE, PARA NO
015510      *  DESBORDAR LA COLUMNA LRI-VOCE.
015520              MOVE WKS-TEXTO-FORMATEADO TO LRI-VALORE
015530              WRITE LIN-REPORTE-GENERICA
015540           END-IF
015550           IF VBD-DEB-MLT-OK
015560      *-->   DEUDA FINANCIERA DE LARGO PLAZO.
015570      *-->   DEBITI A LUNGO TERMINE.
015580              MOVE VBD-DEBITI-MLT TO WKS-VB3-VALOR-ENT
015590              MOVE 'S' TO WKS-VB3-PRESENTE
015600              CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
015610                       WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
015620                       DESC-RESPUESTA
015630              MOVE 'DEBITI LUNGO TERM.' TO LRI-VOCE
015640      *-->   IDEM; VER LA NOTA DE DEBITI BREVE TERMINE ARRIBA.
015650              MOVE WKS-TEXTO-FORMATEADO TO LRI-VALORE
015660              WRITE LIN-REPORTE-GENERICA
015670           END-IF
015680           IF VBD-DEB-TOT-OK
015690      *-->   DEUDA FINANCIERA TOTAL, DERIVADA EN 510.
015700              MOVE VBD-DEBITI-TOTALI TO WKS-VB3-VALOR-ENT
015710              MOVE 'S' TO WKS-VB3-PRESENTE
015720              CALL 'VALBIL3' USING WKS-VB3-VALOR-ENT, WKS-VB3-PRESENTE,
015730                       WKS-TEXTO-FORMATEADO, CODIGO-RESPUESTA,
015740                       DESC-RESPUESTA
015750              MOVE 'DEBITI FIN. TOTALI' TO LRI-VOCE
015760      *-->   CIERRA EL BLOQUE DE IMPORTES; LAS TRES LINEAS QUE
015770      *  SIGUEN SON LOS INDICADORES (ROE/ROA/DEBT-EQUITY).
015780              MOVE WKS-TEXTO-FORMATEADO TO LRI-VALORE
015790              WRITE LIN-REPORTE-GENERICA
015800           END-IF
015810           IF VBD-ROE-OK
015820      *-->   ROE, DERIVADO EN 520.
015830              MOVE VBD-ROE-PCT TO WKS-VB4-VALOR-ENT
015840              MOVE 'S' TO WKS-VB4-PRESENTE
015850              CALL 'VALBIL4' USING WKS-VB4-VALOR-ENT, WKS-VB4-PRESENTE,
015860                       WKS-TEXTO-PORCENTAJE, CODIGO-RESPUESTA,
015870                       DESC-RESPUESTA
015880              MOVE 'ROE'             TO LRI-VOCE
015890      *-->   SE REUTILIZA VALBIL4 (NO VALBIL3) PORQUE ROE ES UN
015900      *  PORCENTAJE, NO UN IMPORTE MONETARIO.
015910              MOVE WKS-TEXTO-PORCENTAJE TO LRI-VALORE
015920              WRITE LIN-REPORTE-GENERICA
015930           END-IF
015940           IF VBD-ROA-OK
015950      *-->   ROA, DERIVADO EN 530.
015960              MOVE VBD-ROA-PCT TO WKS-VB4-VALOR-ENT
015970              MOVE 'S' TO WKS-VB4-PRESENTE
015980              CALL 'VALBIL4' USING WKS-VB4-VALOR-ENT, WKS-VB4-PRESENTE,
015990                       WKS-TEXTO-PORCENTAJE, CODIGO-RESPUESTA,
016000                       DESC-RESPUESTA
016010              MOVE 'ROA'             TO LRI-VOCE
016020      *-->   MISMA RAZON QUE ROE: SE FORMATEA CON VALBIL4.
016030              MOVE WKS-TEXTO-PORCENTAJE TO LRI-VALORE
016040              WRITE LIN-REPORTE-GENERICA
016050           END-IF
016060           IF VBD-DTE-OK
016070      *-->   DEBT/EQUITY, DERIVADO EN 540; SE LE QUITA EL '%' IGUAL
016080      *  QUE EN 740-IMPRIMIR-INDICADORES.
016090              MOVE VBD-DEBT-TO-EQUITY TO WKS-DTE-ENTRADA
016100              MOVE 'S' TO WKS-VB4-PRESENTE
016110              CALL 'VALBIL4' USING WKS-DTE-ENTRADA, WKS-VB4-PRESENTE,
016120                       WKS-TEXTO-DTE, CODIGO-RESPUESTA, DESC-RESPUESTA
016130              INSPECT WKS-TEXTO-DTE REPLACING FIRST '%' BY SPACE
016140              MOVE 'DEBT/EQUITY'     TO LRI-VOCE
016150              MOVE WKS-TEXTO-DTE     TO LRI-VALORE
016160              WRITE LIN-REPORTE-GENERICA
016170           END-IF.
016180       751-RESUMEN-IMPORTE-E. EXIT.
016190
016200      *--------------------------------------------------------------*
016210      *  EL RIEPILOGO SE ESCRIBE APARTE DE 730/740 (EN VEZ DE         *
016220      *  REUTILIZAR SUS RENGLONES YA IMPRESOS) PORQUE USA UN          *
016230      *  REDEFINES DE DOS COLUMNAS (LRI-VOCE/LRI-VALORE) EN LUGAR DE  *
016240      *  LAS TRES COLUMNAS (ETIQUETA/DOS-PUNTOS/VALOR) DEL RESTO DEL  *
016250      *  REPORTE; LOS VALORES YA FORMATEADOS SE VUELVEN A PEDIR A     *
016260      *  VALBIL3/VALBIL4 EN VEZ DE GUARDARSE DE LA PRIMERA PASADA,    *
016270      *  PORQUE ES MAS SIMPLE QUE CARGAR UNA SEGUNDA TABLA DE TEXTOS  *
016280      *  YA FORMATEADOS SOLO PARA ESTE RIEPILOGO.                     *
016290      *--------------------------------------------------------------*
016300
016310      ******************************************************************
016320      *                     E S T A D I S T I C A S                     *
016330      ******************************************************************
016340       800-ESTADISTICAS SECTION.
016350      *-->   RECAPITULACION DE VOLUMEN PARA LA BITACORA DE LA CORRIDA;
016360      *  SE IMPRIME SIEMPRE, HAYA O NO HABIDO ERROR FATAL NI REPORTE.
016370           DISPLAY '******************************************'
016380           MOVE WKS-REGISTROS-LEIDOS   TO WKS-MASCARA
016390           DISPLAY 'REGISTROS LEIDOS:           ' WKS-MASCARA
016400           MOVE WKS-REGISTROS-CONTEXTO TO WKS-MASCARA
016410      *-->   INCLUYE LOS CONTEXTOS DESCARTADOS POR FECHA INVALIDA.
016420           DISPLAY 'REGISTROS DE CONTEXTO:      ' WKS-MASCARA
016430           MOVE WKS-REGISTROS-HECHO    TO WKS-MASCARA
016440      *-->   TODO RENGLON TIPO 'F' LEIDO, SIN IMPORTAR SI SU ETIQUETA
016450      *  TERMINO USANDOSE EN ALGUNA DE LAS OCHO EXTRACCIONES.
016460           DISPLAY 'REGISTROS DE HECHO:         ' WKS-MASCARA
016470           MOVE WKS-CONTEXTOS-DESCARTADOS TO WKS-MASCARA
016480      *-->   CONTEXTOS CON FECHA FIN QUE NO PASO 225-VALIDAR-FECHA-CTX.
016490           DISPLAY 'CONTEXTOS DESCARTADOS:      ' WKS-MASCARA
016500           MOVE WKS-REGISTROS-MALOS    TO WKS-MASCARA
016510      *-->   DEBERIA SER CERO EN UNA PRESENTACION XBRL BIEN FORMADA;
016520      *  MAYOR A CERO IMPLICA QUE 000-MAIN NO LLEGO A EMITIR REPORTE.
016530           DISPLAY 'REGISTROS MALFORMADOS:      ' WKS-MASCARA
016540           DISPLAY '******************************************'.
016550       800-ESTADISTICAS-E. EXIT.
016560
016570      ******************************************************************
016580      *                 C I E R R E   D E   A R C H I V O S             *
016590      ******************************************************************
016600       900-CIERRA-ARCHIVOS SECTION.
016610      *-->   CIERRE INCONDICIONAL DE AMBOS ARCHIVOS; SI ALGUNO NUNCA
016620      *  SE LLEGO A ABRIR, EL CLOSE SOBRE ESE ARCHIVO NO HACE DANO.
016630           CLOSE FACTS REPORTE.
016640       900-CIERRA-ARCHIVOS-E. EXIT.
