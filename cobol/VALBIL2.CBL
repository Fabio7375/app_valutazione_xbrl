000100      ******************************************************************
000200      * FECHA       : 03/02/1994                                       *
000300      * PROGRAMADOR : E. RAMIREZ DIVAS                                 *
000400      * APLICACION  : VALUACION DE EMPRESAS                            *
000500      * PROGRAMA    : VALBIL2                                          *
000600      * TIPO        : BATCH (SUBPROGRAMA CALLADO)                      *
000700      * DESCRIPCION : DEPURA UN VALOR NUMERICO CRUDO TOMADO DE UN       *
000800      *             : HECHO XBRL (FORMATO ITALIANO/EUROPEO, PUNTO DE    *
000900      *             : MILLAR Y COMA DECIMAL) Y LO CONVIERTE A UN VALOR  *
001000      *             : DECIMAL CON SIGNO, O LO MARCA COMO AUSENTE (N/D)  *
001100      *             : CUANDO EL TEXTO VIENE VACIO O NO ES UN NUMERO.    *
001200      * ARCHIVOS    : NO APLICA                                        *
001300      * PROGRAMA(S) : LLAMADO POR VALBIL1                              *
001400      * ACCION (ES) : C=CONSULTAR (NO ACTUALIZA ARCHIVOS)              *
001500      * BPM/RATIONAL: 331205                                           *
001600      ******************************************************************
001700      *--------------------------------------------------------------*
001800      *    H I S T O R I A L   D E   C A M B I O S                    *
001900      *--------------------------------------------------------------*
002000      * 03/02/94 ERD  BPM-331205  PRIMERA VERSION DEL DEPURADOR.      *
002100      * 14/09/95 ERD  BPM-331219  SE AGREGA MANEJO DEL SIGNO MENOS.   *
002200      * 22/11/96 LQP  BPM-331260  SEPARACION ENTERO/DECIMAL EN TABLA  *
002300      *                           INDEXADA, ANTES ERA UN SOLO CAMPO.  *
002400      * 30/12/98 ERD  BPM-331299  REVISION Y2K - WKS-VALOR-TRABAJO NO *
002500      *                           GUARDA FECHAS, SOLO IMPORTES; SIN   *
002600      *                           IMPACTO.  SE DEJA CONSTANCIA.       *
002700      * 18/06/99 MQL  BPM-331305  CORRIGE DEPURACION CUANDO EL VALOR  *
002800      *                           TRAE UN SOLO PUNTO DE MILLAR SIN    *
002900      *                           COMA DECIMAL (SE VOLVIA ENTERO      *
003000      *                           GIGANTE, TAL COMO LO HACE EL FUENTE *
003100      *                           ORIGINAL; SE DOCUMENTA EL EFECTO).  *
003200      * 25/03/24 ERD  BPM-331340  SE ESTANDARIZA A 4 DECIMALES        *
003300      *                           INTERNOS PARA LOS INDICADORES.     *
003400      * 10/07/24 ERD  BPM-331450  SE AMPLIA LA DOCUMENTACION INTERNA  *
003500      *                           POR SECCION Y SE AGREGA EL CONTADOR *
003600      *                           DE LLAMADAS A NIVEL 77.             *
003700      ******************************************************************
003800      *--------------------------------------------------------------*
003900      *  ESTE PROGRAMA NO ES UNA RUTINA DE USO GENERAL: SE LLAMA      *
004000      *  UNICAMENTE DESDE VALBIL1, UNA VEZ POR CADA HECHO XBRL QUE SE *
004100      *  QUIERE CONVERTIR EN UN IMPORTE O RAZON UTILIZABLE.  DEVUELVE *
004200      *  SIEMPRE UN VALOR DE SALIDA, UN INDICADOR DE PRESENCIA Y UN   *
004300      *  CODIGO DE RESPUESTA PARA QUE VALBIL1 DECIDA SI SIGUE O       *
004400      *  REGISTRA EL INDICADOR COMO NO DISPONIBLE.                    *
004500      *--------------------------------------------------------------*
004600       IDENTIFICATION DIVISION.
004700       PROGRAM-ID. VALBIL2.
004800       AUTHOR. E. RAMIREZ DIVAS.
004900       INSTALLATION. DEPARTAMENTO DE VALUACION DE EMPRESAS.
005000       DATE-WRITTEN. 03/02/1994.
005100       DATE-COMPILED.
005200       SECURITY. USO INTERNO - DEPARTAMENTO DE VALUACION.
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700       DATA DIVISION.
005800       WORKING-STORAGE SECTION.
005900      ******************************************************************
006000      *             A R E A   D E L   T E X T O   D E   E N T R A D A  *
006100      ******************************************************************
006200      *------------------->   AREA DE TRABAJO DEL TEXTO DE ENTRADA
006300      *  COPIA LOCAL DEL TEXTO RECIBIDO; SU REDEFINICION EN TABLA DE    *
006400      *  40 CARACTERES PERMITE RECORRERLO POSICION POR POSICION EN     *
006500      *  210-DEPURAR-UN-CARACTER SIN ALTERAR EL PARAMETRO ORIGINAL.    *
006600       01  WKS-TEXTO-COPIA           PIC X(40) VALUE SPACES.
006700       01  WKS-ENTRADA-TBL REDEFINES WKS-TEXTO-COPIA.
006800           02  WKS-ENT-CAR OCCURS 40 TIMES
006900                          INDEXED BY IX-ENT    PIC X(01).
007000      *------------------->   TEXTO YA DEPURADO (SOLO DIGITOS, PUNTO, -)
007100      *  RESULTADO DE 200-DEPURAR-CARACTERES: SOLO QUEDAN DIGITOS, EL    *
007200      *  PUNTO DECIMAL (YA CONVERTIDO DESDE LA COMA ITALIANA) Y EL       *
007300      *  SIGNO MENOS SI LO HABIA.                                       *
007400       01  WKS-TEXTO-LIMPIO          PIC X(42) VALUE SPACES.
007500       01  WKS-LIMPIO-TBL REDEFINES WKS-TEXTO-LIMPIO.
007600           02  WKS-LIM-CAR OCCURS 42 TIMES
007700                          INDEXED BY IX-LIM    PIC X(01).
007800       01  WKS-LON-LIMPIO            PIC 9(02) COMP VALUE ZEROES.
007900      *------------------->   TEXTO SIN EL SIGNO, PARA SEPARAR PUNTO
008000      *  UNA VEZ QUITADO EL SIGNO (310-SEPARAR-SIGNO) ESTE CAMPO QUEDA   *
008100      *  LISTO PARA QUE 320-SEPARAR-PUNTO DIVIDA ENTERO Y DECIMAL.       *
008200       01  WKS-TEXTO-SIN-SIGNO       PIC X(42) VALUE SPACES.
008300       01  WKS-SINSIGNO-TBL REDEFINES WKS-TEXTO-SIN-SIGNO.
008400           02  WKS-SS-CAR  OCCURS 42 TIMES
008500                          INDEXED BY IX-SS     PIC X(01).
008600       01  WKS-LON-SIN-SIGNO         PIC 9(02) COMP VALUE ZEROES.
008700      *------------------->   PARTE ENTERA Y DECIMAL YA SEPARADAS
008800      *  DESTINO FINAL DE 320-SEPARAR-PUNTO; LA PARTE DECIMAL SE         *
008900      *  RELLENA A 4 POSICIONES EN 341-RELLENAR-DECIMAL ANTES DE        *
009000      *  CONVERTIRSE A NUMERICO.                                        *
009100       01  WKS-PARTE-ENTERA          PIC X(15) VALUE SPACES.
009200       01  WKS-LON-ENTERA            PIC 9(02) COMP VALUE ZEROES.
009300       01  WKS-PARTE-DECIMAL         PIC X(04) VALUE '0000'.
009400       01  WKS-LON-DECIMAL           PIC 9(02) COMP VALUE ZEROES.
009500      *------------------->   BANDERAS DE ESTADO DEL ANALISIS
009600      *  WKS-HAY-PUNTO EVITA QUE SE ACEPTE UN SEGUNDO PUNTO DECIMAL;     *
009700      *  WKS-HAY-SIGNO RECUERDA SI EL VALOR ORIGINAL ERA NEGATIVO.       *
009800       01  WKS-HAY-PUNTO             PIC X(01) VALUE 'N'.
009900           88  WKS-YA-HUBO-PUNTO               VALUE 'S'.
010000       01  WKS-HAY-SIGNO             PIC X(01) VALUE 'N'.
010100           88  WKS-ES-NEGATIVO                 VALUE 'S'.
010200      ******************************************************************
010300      *                R E S U L T A D O   N U M E R I C O             *
010400      ******************************************************************
010500      *  WKS-VALOR-ENTERO Y WKS-VALOR-DECIMAL SE COMBINAN EN            *
010600      *  WKS-VALOR-TRABAJO (CON SIGNO Y 4 DECIMALES) ANTES DE           *
010700      *  DEVOLVERSE AL LLAMADOR EN VB2-VALOR-SALIDA.                    *
010800       01  WKS-VALOR-ENTERO          PIC 9(13) VALUE ZEROES.
010900       01  WKS-VALOR-DECIMAL         PIC 9(04) VALUE ZEROES.
011000       01  WKS-VALOR-TRABAJO         PIC S9(13)V9999 VALUE ZEROES.
011100      *------------------->   BANDERA DE FORMATO INVALIDO
011200      *  SE ENCIENDE EN 321-SEPARAR-UN-CARACTER O 330-VALIDAR-DIGITOS   *
011300      *  CUANDO EL TEXTO DEPURADO NO PUEDE CONVERTIRSE A UN NUMERO.     *
011400       01  WKS-FORMATO-INVALIDO      PIC X(01) VALUE 'N'.
011500           88  WKS-ES-INVALIDO                 VALUE 'S'.
011600      ******************************************************************
011700      *       C O N T A D O R   D E   I N V O C A C I O N E S           *
011800      ******************************************************************
011900      *  CONTADOR SUELTO, INDEPENDIENTE DE LAS AREAS DE TRABAJO, PARA    *
012000      *  LLEVAR CUANTAS VECES SE INVOCO EL DEPURADOR EN LA CORRIDA; SE   *
012100      *  DECLARA A NIVEL 77 PORQUE NO PERTENECE A NINGUN GRUPO.          *
012200       77  WKS-CONTADOR-LLAMADAS     PIC 9(04) COMP VALUE ZEROES.
012300       LINKAGE SECTION.
012400      *--------------------------------------------------------------*
012500      *  PARAMETROS DE ENTRADA/SALIDA, EN EL MISMO ORDEN EN QUE LOS   *
012600      *  ENVIA VALBIL1 EN SU CALL 'VALBIL2' USING ...                 *
012700      *--------------------------------------------------------------*
012800       01  VB2-TEXTO-ENTRADA         PIC X(40).
012900       01  VB2-VALOR-SALIDA          PIC S9(13)V9999.
013000       01  VB2-PRESENTE-SALIDA       PIC X(01).
013100           88  VB2-SALIDA-OK                    VALUE 'S'.
013200       01  CODIGO-RESPUESTA          PIC 9(02).
013300       01  DESC-RESPUESTA            PIC X(50).
013400       PROCEDURE DIVISION USING VB2-TEXTO-ENTRADA, VB2-VALOR-SALIDA,
013500                                VB2-PRESENTE-SALIDA, CODIGO-RESPUESTA,
013600                                DESC-RESPUESTA.
013700      ******************************************************************
013800      *                  S E C C I O N   P R I N C I P A L             *
013900      ******************************************************************
014000      *  ORQUESTA LA DEPURACION: UN TEXTO VACIO SE MARCA COMO AUSENTE   *
014100      *  DE INMEDIATO; DE LO CONTRARIO SE QUITAN LOS CARACTERES NO      *
014200      *  NUMERICOS (200) Y SE VALIDA/CONVIERTE EL RESULTADO (300).      *
014300       100-PRINCIPAL SECTION.
014400      *--> SE LLEVA LA CUENTA DE INVOCACIONES ANTES DE INICIALIZAR.
014500           ADD 1 TO WKS-CONTADOR-LLAMADAS
014600           PERFORM 100-INICIALIZAR
014700           IF VB2-TEXTO-ENTRADA = SPACES
014800              MOVE 10 TO CODIGO-RESPUESTA
014900           ELSE
015000              PERFORM 200-DEPURAR-CARACTERES
015100              PERFORM 300-VALIDAR-NUMERICO
015200           END-IF
015300           PERFORM 900-DICCIONARIO-RC
015400           GOBACK.
015500       100-PRINCIPAL-E. EXIT.
015600
015700      ******************************************************************
015800      *                    I N I C I A L I Z A C I O N                 *
015900      ******************************************************************
016000      *  DEJA TODAS LAS AREAS DE TRABAJO EN SU ESTADO DE ARRANQUE PARA  *
016100      *  QUE NINGUN RESIDUO DE UNA LLAMADA ANTERIOR CONTAMINE LA        *
016200      *  DEPURACION ACTUAL.                                            *
016300       100-INICIALIZAR SECTION.
016400           MOVE VB2-TEXTO-ENTRADA    TO WKS-TEXTO-COPIA
016500           MOVE SPACES               TO WKS-TEXTO-LIMPIO
016600           MOVE SPACES               TO WKS-TEXTO-SIN-SIGNO
016700           MOVE ZEROES               TO WKS-LON-LIMPIO WKS-LON-SIN-SIGNO
016800           MOVE ZEROES               TO WKS-LON-ENTERA WKS-LON-DECIMAL
016900           MOVE SPACES               TO WKS-PARTE-ENTERA
017000           MOVE '0000'               TO WKS-PARTE-DECIMAL
017100           MOVE 'N'                  TO WKS-HAY-PUNTO WKS-HAY-SIGNO
017200                                        WKS-FORMATO-INVALIDO
017300           MOVE ZEROES               TO WKS-VALOR-ENTERO WKS-VALOR-DECIMAL
017400           MOVE ZEROES               TO WKS-VALOR-TRABAJO
017500           MOVE ZEROES               TO VB2-VALOR-SALIDA
017600           MOVE 'N'                  TO VB2-PRESENTE-SALIDA
017700           INITIALIZE CODIGO-RESPUESTA DESC-RESPUESTA.
017800       100-INICIALIZAR-E. EXIT.
017900
018000      ******************************************************************
018100      *  ELIMINA EL PUNTO DE MILLAR, CAMBIA LA COMA POR PUNTO Y QUITA   *
018200      *  CUALQUIER OTRO CARACTER QUE NO SEA DIGITO, PUNTO O MENOS.      *
018300      *  RECORRE EL TEXTO DE ENTRADA CARACTER POR CARACTER LLAMANDO A   *
018400      *  210-DEPURAR-UN-CARACTER.                                       *
018500      ******************************************************************
018600       200-DEPURAR-CARACTERES SECTION.
018700           PERFORM 210-DEPURAR-UN-CARACTER
018800                   VARYING IX-ENT FROM 1 BY 1 UNTIL IX-ENT > 40.
018900       200-DEPURAR-CARACTERES-E. EXIT.
019000
019100      *--------------------------------------------------------------*
019200      *  PARAGRAFO AUXILIAR DE 200-DEPURAR-CARACTERES: CLASIFICA UN   *
019300      *  SOLO CARACTER DEL TEXTO DE ENTRADA.  EL PUNTO DE MILLAR SE   *
019400      *  DESCARTA, LA COMA DECIMAL SE CONVIERTE EN PUNTO, EL SIGNO    *
019500      *  MENOS Y LOS DIGITOS PASAN SIN CAMBIO; CUALQUIER OTRA COSA    *
019600      *  (ESPACIOS, LETRAS) SE DESCARTA TAMBIEN.                      *
019700      *--------------------------------------------------------------*
019800       210-DEPURAR-UN-CARACTER SECTION.
019900           EVALUATE TRUE
020000              WHEN WKS-ENT-CAR(IX-ENT) = '.'
020100                 CONTINUE
020200              WHEN WKS-ENT-CAR(IX-ENT) = ','
020300                 ADD 1 TO WKS-LON-LIMPIO
020400                 MOVE '.' TO WKS-LIM-CAR(WKS-LON-LIMPIO)
020500              WHEN WKS-ENT-CAR(IX-ENT) = '-'
020600                 ADD 1 TO WKS-LON-LIMPIO
020700                 MOVE '-' TO WKS-LIM-CAR(WKS-LON-LIMPIO)
020800              WHEN WKS-ENT-CAR(IX-ENT) >= '0'
020850                   AND WKS-ENT-CAR(IX-ENT) <= '9'
020900                 ADD 1 TO WKS-LON-LIMPIO
021000                 MOVE WKS-ENT-CAR(IX-ENT) TO WKS-LIM-CAR(WKS-LON-LIMPIO)
021100              WHEN OTHER
021200                 CONTINUE
021300           END-EVALUATE.
021400       210-DEPURAR-UN-CARACTER-E. EXIT.
021500
021600      ******************************************************************
021700      *  VALIDA QUE EL TEXTO DEPURADO REPRESENTE UN NUMERO VALIDO.      *
021800      *  UN TEXTO VACIO O REDUCIDO AL SOLO SIGNO MENOS SE MARCA COMO    *
021900      *  AUSENTE; EN CASO CONTRARIO SE SEPARA SIGNO Y PUNTO (310/320)   *
022000      *  Y SE VALIDAN LOS DIGITOS (330) ANTES DE CONVERTIR (340).       *
022100      ******************************************************************
022200       300-VALIDAR-NUMERICO SECTION.
022300           IF WKS-LON-LIMPIO = ZEROES
022400              MOVE 10 TO CODIGO-RESPUESTA
022500           ELSE
022600              IF WKS-LON-LIMPIO = 1 AND WKS-LIM-CAR(1) = '-'
022700                 MOVE 10 TO CODIGO-RESPUESTA
022800              ELSE
022900                 PERFORM 310-SEPARAR-SIGNO
023000                 PERFORM 320-SEPARAR-PUNTO
023100                 PERFORM 330-VALIDAR-DIGITOS
023200                 IF WKS-ES-INVALIDO
023300                    MOVE 11 TO CODIGO-RESPUESTA
023400                 ELSE
023500                    PERFORM 340-CALCULAR-VALOR
023600                    MOVE 00 TO CODIGO-RESPUESTA
023700                 END-IF
023800              END-IF
023900           END-IF.
024000       300-VALIDAR-NUMERICO-E. EXIT.
024100
024200      *--------------------------------------------------------------*
024300      *  PARAGRAFO AUXILIAR DE 300-VALIDAR-NUMERICO: SEPARA EL SIGNO  *
024400      *  MENOS, SI LO HAY, DEL RESTO DEL TEXTO DEPURADO Y AJUSTA LA    *
024500      *  LONGITUD RESTANTE EN CONSECUENCIA.                           *
024600      *--------------------------------------------------------------*
024700       310-SEPARAR-SIGNO SECTION.
024800           IF WKS-LIM-CAR(1) = '-'
024900              MOVE 'S' TO WKS-HAY-SIGNO
025000              MOVE WKS-TEXTO-LIMPIO(2:WKS-LON-LIMPIO)
025100                                    TO WKS-TEXTO-SIN-SIGNO
025200              COMPUTE WKS-LON-SIN-SIGNO = WKS-LON-LIMPIO - 1
025300           ELSE
025400              MOVE WKS-TEXTO-LIMPIO(1:WKS-LON-LIMPIO)
025500                                    TO WKS-TEXTO-SIN-SIGNO
025600              MOVE WKS-LON-LIMPIO   TO WKS-LON-SIN-SIGNO
025700           END-IF.
025800       310-SEPARAR-SIGNO-E. EXIT.
025900
026000      *--------------------------------------------------------------*
026100      *  PARAGRAFO AUXILIAR DE 300-VALIDAR-NUMERICO: RECORRE EL TEXTO *
026200      *  SIN SIGNO CARACTER POR CARACTER LLAMANDO A                  *
026300      *  321-SEPARAR-UN-CARACTER, QUE REPARTE CADA DIGITO ENTRE LA    *
026400      *  PARTE ENTERA Y LA PARTE DECIMAL SEGUN HAYA PASADO O NO EL    *
026500      *  PUNTO.                                                       *
026600      *--------------------------------------------------------------*
026700       320-SEPARAR-PUNTO SECTION.
026800           PERFORM 321-SEPARAR-UN-CARACTER
026900                   VARYING IX-SS FROM 1 BY 1 UNTIL IX-SS > WKS-LON-SIN-SIGNO.
027000       320-SEPARAR-PUNTO-E. EXIT.
027100
027200      *--------------------------------------------------------------*
027300      *  PARAGRAFO AUXILIAR DE 320-SEPARAR-PUNTO: CLASIFICA UN SOLO   *
027400      *  CARACTER.  EL PRIMER PUNTO ENCONTRADO MARCA EL INICIO DE LA  *
027500      *  PARTE DECIMAL; UN SEGUNDO PUNTO ES FORMATO INVALIDO; LOS     *
027600      *  DIGITOS SE ACUMULAN EN LA PARTE ENTERA O DECIMAL SEGUN       *
027700      *  CORRESPONDA, CON LA PARTE DECIMAL LIMITADA A 4 POSICIONES.   *
027800      *--------------------------------------------------------------*
027900       321-SEPARAR-UN-CARACTER SECTION.
028000           EVALUATE TRUE
028100              WHEN WKS-SS-CAR(IX-SS) = '.' AND NOT WKS-YA-HUBO-PUNTO
028200                 MOVE 'S' TO WKS-HAY-PUNTO
028300              WHEN WKS-SS-CAR(IX-SS) = '.' AND WKS-YA-HUBO-PUNTO
028400                 MOVE 'S' TO WKS-FORMATO-INVALIDO
028500              WHEN NOT WKS-YA-HUBO-PUNTO
028600                 ADD 1 TO WKS-LON-ENTERA
028700                 MOVE WKS-SS-CAR(IX-SS) TO WKS-PARTE-ENTERA(WKS-LON-ENTERA:1)
028800              WHEN WKS-YA-HUBO-PUNTO AND WKS-LON-DECIMAL < 4
028900                 ADD 1 TO WKS-LON-DECIMAL
029000                 MOVE WKS-SS-CAR(IX-SS) TO WKS-PARTE-DECIMAL(WKS-LON-DECIMAL:1)
029100              WHEN OTHER
029200                 CONTINUE
029300           END-EVALUATE.
029400       321-SEPARAR-UN-CARACTER-E. EXIT.
029500
029600      *--------------------------------------------------------------*
029700      *  PARAGRAFO AUXILIAR DE 300-VALIDAR-NUMERICO: CONFIRMA QUE LA  *
029800      *  PARTE ENTERA NO ESTE VACIA Y QUE TANTO ELLA COMO LA PARTE    *
029900      *  DECIMAL (SI EXISTE) SEAN ESTRICTAMENTE NUMERICAS.            *
030000      *--------------------------------------------------------------*
030100       330-VALIDAR-DIGITOS SECTION.
030200           IF WKS-LON-ENTERA = ZEROES
030300              MOVE 'S' TO WKS-FORMATO-INVALIDO
030400           ELSE
030500              IF WKS-PARTE-ENTERA(1:WKS-LON-ENTERA) NOT NUMERIC
030600                 MOVE 'S' TO WKS-FORMATO-INVALIDO
030700              END-IF
030800           END-IF
030900           IF WKS-LON-DECIMAL > ZEROES
031000              IF WKS-PARTE-DECIMAL(1:WKS-LON-DECIMAL) NOT NUMERIC
031100                 MOVE 'S' TO WKS-FORMATO-INVALIDO
031200              END-IF
031300           END-IF.
031400       330-VALIDAR-DIGITOS-E. EXIT.
031500
031600      ******************************************************************
031700      *  CONVIERTE LAS PARTES ENTERA Y DECIMAL YA VALIDADAS A UN VALOR  *
031800      *  NUMERICO CON SIGNO Y CUATRO DECIMALES INTERNOS.  LA PARTE      *
031900      *  DECIMAL SE RELLENA A LA DERECHA CON CEROS (341) ANTES DE       *
032000      *  CONVERTIRSE, PARA QUE '5' SIGNIFIQUE 0,5000 Y NO 0,0005.       *
032100      ******************************************************************
032200       340-CALCULAR-VALOR SECTION.
032300           MOVE WKS-PARTE-ENTERA     TO WKS-VALOR-ENTERO
032400           PERFORM 341-RELLENAR-DECIMAL
032500                   VARYING WKS-LON-DECIMAL FROM WKS-LON-DECIMAL BY 1
032600                   UNTIL WKS-LON-DECIMAL >= 4
032700           MOVE WKS-PARTE-DECIMAL    TO WKS-VALOR-DECIMAL
032800           COMPUTE WKS-VALOR-TRABAJO =
032900                    WKS-VALOR-ENTERO + (WKS-VALOR-DECIMAL / 10000)
033000           IF WKS-ES-NEGATIVO
033100              COMPUTE WKS-VALOR-TRABAJO = WKS-VALOR-TRABAJO * -1
033200           END-IF
033300           MOVE WKS-VALOR-TRABAJO    TO VB2-VALOR-SALIDA
033400           MOVE 'S'                  TO VB2-PRESENTE-SALIDA.
033500       340-CALCULAR-VALOR-E. EXIT.
033600
033700      *--------------------------------------------------------------*
033800      *  PARAGRAFO AUXILIAR DE 340-CALCULAR-VALOR: AGREGA UN CERO A   *
033900      *  LA DERECHA DE LA PARTE DECIMAL HASTA COMPLETAR 4 POSICIONES. *
034000      *--------------------------------------------------------------*
034100       341-RELLENAR-DECIMAL SECTION.
034200           ADD 1 TO WKS-LON-DECIMAL
034300           MOVE '0' TO WKS-PARTE-DECIMAL(WKS-LON-DECIMAL:1).
034400       341-RELLENAR-DECIMAL-E. EXIT.
034500
034600      ******************************************************************
034700      *  DICCIONARIO DE CODIGOS DE RESPUESTA DEL DEPURADOR.             *
034800      *  TRADUCE EL CODIGO-RESPUESTA NUMERICO A UNA DESCRIPCION EN      *
034900      *  TEXTO PARA QUE VALBIL1 LA PUEDA DESPLEGAR EN CASO DE RASTREO.  *
035000      ******************************************************************
035100       900-DICCIONARIO-RC SECTION.
035200           EVALUATE CODIGO-RESPUESTA
035300           WHEN 00
035400                MOVE "VALOR NUMERICO DEPURADO CORRECTAMENTE"
035500                   TO DESC-RESPUESTA
035600           WHEN 10
035700                MOVE "VALOR AUSENTE (TEXTO VACIO O EN BLANCO)"
035800                   TO DESC-RESPUESTA
035900           WHEN 11
036000                MOVE "VALOR NO FORMA UN NUMERO VALIDO, SE MARCA N/D"
036100                   TO DESC-RESPUESTA
036200           END-EVALUATE.
036300       900-DICCIONARIO-RC-E. EXIT.
