000100******************************************************************
000200*              V A L B R P T  -   C O P Y B O O K               *
000300******************************************************************
000400* APLICACION  : VALUACION DE EMPRESAS                            *
000500* PROGRAMA    : VALBRPT                                          *
000600* DESCRIPCION : LINEAS DE IMPRESION DEL REPORTE DE VALUACION,    *
000700*             : 80 COLUMNAS.  CADA BLOQUE DEL REPORTE TIENE SU   *
000800*             : PROPIA LINEA REDEFINIDA SOBRE EL MISMO AREA DE   *
001000*             : IMPRESION.                                       *
001100* FECHA       : 05/02/2024                                       *
001200* PROGRAMADOR : E. RAMIREZ DIVAS                                 *
001300******************************************************************
001400*--------------------------------------------------------------*
001500*    H I S T O R I A L   D E   C A M B I O S                    *
001600*--------------------------------------------------------------*
001700* 05/02/24 ERD  BPM-331205  CREACION DEL COPY PARA VALBIL1.      *
001800* 02/05/24 ERD  BPM-331412  SE AMPLIA EL BLOQUE DE RESUMEN A DOS *
001900*                           COLUMNAS (VOCE / VALORE).            *
002000*--------------------------------------------------------------*
002100 01  LIN-REPORTE-GENERICA.
002200     05  LIN-AREA-IMPRESION        PIC X(80).
002300*--------------------------------------------------------------*
002400*    B L O Q U E   1   -   E N C A B E Z A D O                  *
002500*--------------------------------------------------------------*
002600 01  LIN-ENCABEZADO REDEFINES LIN-REPORTE-GENERICA.
002700     05  LEN-FILLER-1              PIC X(10).
002800     05  LEN-TITULO                PIC X(60).
002900     05  FILLER                    PIC X(10).
003000*--------------------------------------------------------------*
003100*    B L O Q U E   2   -   D A T O S   D E   E M P R E S A      *
003200*--------------------------------------------------------------*
003300 01  LIN-EMPRESA REDEFINES LIN-REPORTE-GENERICA.
003400     05  LEM-ETIQUETA              PIC X(22).
003500     05  LEM-DOS-PUNTOS            PIC X(02).
003600     05  LEM-VALOR                 PIC X(56).
003700*--------------------------------------------------------------*
003800*    B L O Q U E   3   -   D A T O S   F I N A N C I E R O S    *
003900*--------------------------------------------------------------*
004000 01  LIN-FINANCIERO REDEFINES LIN-REPORTE-GENERICA.
004100     05  LFI-ETIQUETA              PIC X(22).
004200     05  LFI-DOS-PUNTOS            PIC X(02).
004300     05  LFI-VALOR                 PIC X(26).
004400     05  FILLER                    PIC X(30).
004500*--------------------------------------------------------------*
004600*    B L O Q U E   4   -   I N D I C A D O R E S                *
004700*--------------------------------------------------------------*
004800 01  LIN-INDICADOR REDEFINES LIN-REPORTE-GENERICA.
004900     05  LIN-ETIQUETA              PIC X(22).
005000     05  LIN-DOS-PUNTOS            PIC X(02).
005100     05  LIN-VALOR                 PIC X(16).
005200     05  FILLER                    PIC X(40).
005300*--------------------------------------------------------------*
005400*    B L O Q U E   5   -   R I E P I L O G O  ( DOS COLUMNAS )  *
005500*--------------------------------------------------------------*
005600 01  LIN-RIEPILOGO REDEFINES LIN-REPORTE-GENERICA.
005700     05  LRI-VOCE                  PIC X(30).
005800     05  LRI-VALORE                PIC X(30).
005900     05  FILLER                    PIC X(20).
