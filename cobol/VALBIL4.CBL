000010      ******************************************************************
000020      * FECHA       : 03/02/1994                                       *
000030      * PROGRAMADOR : E. RAMIREZ DIVAS                                 *
000040      * APLICACION  : VALUACION DE EMPRESAS                            *
000050      * PROGRAMA    : VALBIL4                                          *
000060      * TIPO        : BATCH (SUBPROGRAMA CALLADO)                      *
000070      * DESCRIPCION : FORMATEA UN INDICADOR PORCENTUAL (ROE, ROA) CON   *
000080      *             : DOS DECIMALES, COMA DECIMAL Y SIMBOLO % AL       *
000090      *             : FINAL.  REDONDEA HACIA ARRIBA EN EL EMPATE       *
000100      *             : (REDONDEO COMERCIAL).  SI EL INDICADOR VIENE     *
000110      *             : AUSENTE DEVUELVE N/D.                            *
000120      * ARCHIVOS    : NO APLICA                                        *
000130      * PROGRAMA(S) : LLAMADO POR VALBIL1                              *
000140      * ACCION (ES) : C=CONSULTAR (NO ACTUALIZA ARCHIVOS)              *
000150      * BPM/RATIONAL: 331205                                           *
000160      ******************************************************************
000170      *--------------------------------------------------------------*
000180      *    H I S T O R I A L   D E   C A M B I O S                    *
000190      *--------------------------------------------------------------*
000200      * 03/02/94 ERD  BPM-331205  PRIMERA VERSION DEL FORMATEADOR.    *
000210      * 14/09/95 ERD  BPM-331219  SE CAMBIA EL PUNTO DECIMAL POR COMA.*
000220      * 30/12/98 ERD  BPM-331299  REVISION Y2K - SIN IMPACTO.         *
000230      * 25/03/24 ERD  BPM-331340  SE ESTANDARIZA EL REDONDEO COMERCIAL*
000240      *                           (MITAD HACIA ARRIBA EN VALOR ABS).  *
000250      * 10/07/24 ERD  BPM-331450  SE AMPLIA LA DOCUMENTACION INTERNA  *
000260      *                           POR SECCION PARA LA REVISION DE     *
000270      *                           CONTROL DE CALIDAD, Y SE AGREGA EL  *
000280      *                           CONTADOR DE LLAMADAS A NIVEL 77     *
000290      *                           (WKS-CONTADOR-LLAMADAS).            *
000300      ******************************************************************
000310      *--------------------------------------------------------------*
000320      *  ESTE PROGRAMA NO ES UNA RUTINA DE USO GENERAL: SE LLAMA      *
000330      *  UNICAMENTE DESDE VALBIL1, UNA VEZ POR CADA INDICADOR QUE EL  *
000340      *  REPORTE DE VALUACION VA A IMPRIMIR (ROE, ROA Y, CON EL       *
000350      *  SIMBOLO % RECORTADO DESPUES, TAMBIEN DEBT/EQUITY).  NO TOCA  *
000360      *  ARCHIVOS, NO HACE GOBACK CONDICIONAL: SIEMPRE DEVUELVE UN    *
000370      *  TEXTO DE SALIDA Y UN CODIGO DE RESPUESTA.                    *
000380      *--------------------------------------------------------------*
000390       IDENTIFICATION DIVISION.
000400       PROGRAM-ID. VALBIL4.
000410       AUTHOR. E. RAMIREZ DIVAS.
000420       INSTALLATION. DEPARTAMENTO DE VALUACION DE EMPRESAS.
000430       DATE-WRITTEN. 03/02/1994.
000440       DATE-COMPILED.
000450       SECURITY. USO INTERNO - DEPARTAMENTO DE VALUACION.
000460       ENVIRONMENT DIVISION.
000470       CONFIGURATION SECTION.
000480      *--------------------------------------------------------------*
000490      *  C01 SE RESERVA POR CONVENCION DEL DEPARTAMENTO AUNQUE ESTE   *
000500      *  PROGRAMA NO IMPRIME; SE DEJA POR CONSISTENCIA CON LOS DEMAS  *
000510      *  MIEMBROS DE LA FAMILIA VALBIL.                               *
000520      *--------------------------------------------------------------*
000530       SPECIAL-NAMES.
000540           C01 IS TOP-OF-FORM.
000550       DATA DIVISION.
000560       WORKING-STORAGE SECTION.
000570      ******************************************************************
000580      *           A R E A   D E   I M P O R T E   A B S O L U T O       *
000590      ******************************************************************
000600      *------------------->   IMPORTE ABSOLUTO Y SIGNO
000610      *  EL INDICADOR DE ENTRADA SE SEPARA EN SIGNO Y VALOR ABSOLUTO    *
000620      *  PARA QUE EL REDONDEO COMERCIAL (200-REDONDEAR-SEPARAR) SE      *
000630      *  APLIQUE SIEMPRE SOBRE UN NUMERO POSITIVO Y EL SIGNO SE         *
000640      *  REINSERTE AL FINAL, EN 400-ARMAR-TEXTO-SALIDA.                 *
000650       01  WKS-VALOR-ABS             PIC S9(07)V99 VALUE ZEROES.
000660      *  REDEFINICION QUE EXPONE LA PARTE ENTERA Y LA PARTE DECIMAL     *
000670      *  DEL IMPORTE ABSOLUTO COMO DOS CAMPOS NUMERICOS INDEPENDIENTES. *
000680       01  WKS-VALOR-ABS-R REDEFINES WKS-VALOR-ABS.
000690           02  WKS-VALOR-ABS-ENT     PIC 9(07).
000700           02  WKS-VALOR-ABS-DEC     PIC 9(02).
000710       01  WKS-SIGNO-TEXTO           PIC X(01) VALUE SPACES.
000720      *------------------->   PARTE ENTERA, VISTA COMO TABLA DE DIGITOS
000730      *  SEGUNDA REDEFINICION, ESTA VEZ DE LA PARTE ENTERA YA SEPARADA, *
000740      *  PARA PODER RECORRERLA DIGITO POR DIGITO CON UN INDICE Y ASI    *
000750      *  LOCALIZAR EL PRIMER DIGITO SIGNIFICATIVO SIN CONVERTIR A       *
000760      *  ALFANUMERICO.                                                 *
000770       01  WKS-ENT-TBL REDEFINES WKS-VALOR-ABS-ENT.
000780           02  WKS-ENT-DIG OCCURS 7 TIMES
000790                          INDEXED BY IX-ENT    PIC 9(01).
000800       01  WKS-DEC-TEXTO             PIC X(02) VALUE '00'.
000810       01  WKS-INICIO-SIGNIF         PIC 9(02) COMP VALUE ZEROES.
000820      ******************************************************************
000830      *         A R E A   D E   A R M A D O   D E L   T E X T O        *
000840      ******************************************************************
000850      *------------------->   AREA DONDE SE ARMA EL NUMERO SIGNIFICATIVO
000860      *  WKS-SALIDA-TEXTO RECIBE, DIGITO A DIGITO, LA PARTE ENTERA YA    *
000870      *  SIN CEROS A LA IZQUIERDA; SU REDEFINICION EN TABLA DE          *
000880      *  CARACTERES (WKS-SALIDA-TBL) PERMITE INDEXAR POSICION POR       *
000890      *  POSICION DESDE 320-EMITIR-DIGITO.                              *
000900       01  WKS-SALIDA-TEXTO          PIC X(10) VALUE SPACES.
000910       01  WKS-SALIDA-TBL REDEFINES WKS-SALIDA-TEXTO.
000920           02  WKS-SAL-CAR OCCURS 10 TIMES
000930                          INDEXED BY IX-SAL    PIC X(01).
000940       01  WKS-LON-SALIDA            PIC 9(02) COMP VALUE ZEROES.
000950      ******************************************************************
000960      *       C O N T A D O R   D E   I N V O C A C I O N E S           *
000970      ******************************************************************
000980      *  CONTADOR INDEPENDIENTE DE LAS AREAS DE TRABAJO, PARA TENER A   *
000990      *  LA MANO CUANTAS VECES SE INVOCO EL FORMATEADOR EN LA CORRIDA   *
001000      *  SI ALGUN DIA SE NECESITA UNA ESTADISTICA DE VOLUMEN; POR ESO   *
001010      *  SE DECLARA SUELTO A NIVEL 77 Y NO DENTRO DE UN GRUPO.          *
001020       77  WKS-CONTADOR-LLAMADAS     PIC 9(04) COMP VALUE ZEROES.
001030       LINKAGE SECTION.
001040      *--------------------------------------------------------------*
001050      *  PARAMETROS DE ENTRADA/SALIDA, EN EL MISMO ORDEN EN QUE LOS   *
001060      *  ENVIA VALBIL1 EN SU CALL 'VALBIL4' USING ...                 *
001070      *--------------------------------------------------------------*
001080       01  VB4-VALOR-ENTRADA         PIC S9(07)V9999.
001090       01  VB4-PRESENTE-ENTRADA      PIC X(01).
001100           88  VB4-ENTRADA-OK                   VALUE 'S'.
001110       01  VB4-TEXTO-SALIDA          PIC X(14).
001120       01  CODIGO-RESPUESTA          PIC 9(02).
001130       01  DESC-RESPUESTA            PIC X(50).
001140       PROCEDURE DIVISION USING VB4-VALOR-ENTRADA, VB4-PRESENTE-ENTRADA,
001150                                VB4-TEXTO-SALIDA, CODIGO-RESPUESTA,
001160                                DESC-RESPUESTA.
001170      ******************************************************************
001180      *                  S E C C I O N   P R I N C I P A L             *
001190      ******************************************************************
001200      *  ORQUESTA EL FORMATEO: SI EL INDICADOR NO VIENE PRESENTE SE     *
001210      *  DEVUELVE N/D DE INMEDIATO; DE LO CONTRARIO SE REDONDEA, SE     *
001220      *  LOCALIZA EL PRIMER DIGITO SIGNIFICATIVO Y SE ARMA EL TEXTO     *
001230      *  FINAL CON COMA DECIMAL Y SIMBOLO %.                            *
001240       100-PRINCIPAL SECTION.
001250      *--> SE LLEVA LA CUENTA DE INVOCACIONES ANTES DE INICIALIZAR.
001260           ADD 1 TO WKS-CONTADOR-LLAMADAS
001270           PERFORM 100-INICIALIZAR
001280           IF NOT VB4-ENTRADA-OK
001290              MOVE "N/D"               TO VB4-TEXTO-SALIDA
001300              MOVE 10                  TO CODIGO-RESPUESTA
001310           ELSE
001320              PERFORM 200-REDONDEAR-SEPARAR
001330              PERFORM 300-QUITAR-CEROS-IZQ
001340              PERFORM 400-ARMAR-TEXTO-SALIDA
001350              MOVE 00                  TO CODIGO-RESPUESTA
001360           END-IF
001370           PERFORM 900-DICCIONARIO-RC
001380           GOBACK.
001390       100-PRINCIPAL-E. EXIT.
001400
001410      ******************************************************************
001420      *                    I N I C I A L I Z A C I O N                 *
001430      ******************************************************************
001440      *  DEJA TODAS LAS AREAS DE TRABAJO EN SU ESTADO DE ARRANQUE PARA  *
001450      *  QUE NINGUN RESIDUO DE UNA LLAMADA ANTERIOR CONTAMINE EL        *
001460      *  FORMATEO ACTUAL (EL PROGRAMA PERMANECE CARGADO ENTRE LLAMADAS  *
001470      *  MIENTRAS DURE LA CORRIDA DE VALBIL1).                         *
001480       100-INICIALIZAR SECTION.
001490           MOVE ZEROES TO WKS-VALOR-ABS
001500           MOVE SPACES TO WKS-SIGNO-TEXTO WKS-SALIDA-TEXTO
001510           MOVE '00'   TO WKS-DEC-TEXTO
001520           MOVE ZEROES TO WKS-LON-SALIDA WKS-INICIO-SIGNIF
001530           INITIALIZE CODIGO-RESPUESTA DESC-RESPUESTA.
001540       100-INICIALIZAR-E. EXIT.
001550
001560      ******************************************************************
001570      *  REDONDEO COMERCIAL A DOS DECIMALES Y SEPARACION DEL SIGNO.     *
001580      *  SI EL INDICADOR ES NEGATIVO SE GUARDA EL SIGNO MENOS APARTE Y  *
001590      *  SE TRABAJA CON SU VALOR ABSOLUTO; EL REDONDEO "ROUNDED" DE     *
001600      *  COBOL REDONDEA EL EMPATE HACIA ARRIBA, QUE ES EL CRITERIO      *
001610      *  COMERCIAL QUE PIDE EL DEPARTAMENTO.                            *
001620      ******************************************************************
001630       200-REDONDEAR-SEPARAR SECTION.
001640           IF VB4-VALOR-ENTRADA < ZEROES
001650              MOVE '-' TO WKS-SIGNO-TEXTO
001660              COMPUTE WKS-VALOR-ABS ROUNDED = VB4-VALOR-ENTRADA * -1
001670           ELSE
001680              MOVE SPACES TO WKS-SIGNO-TEXTO
001690              COMPUTE WKS-VALOR-ABS ROUNDED = VB4-VALOR-ENTRADA
001700           END-IF
001710      *--> LA PARTE DECIMAL YA REDONDEADA SE PASA DIRECTO A TEXTO.
001720           MOVE WKS-VALOR-ABS-DEC TO WKS-DEC-TEXTO.
001730       200-REDONDEAR-SEPARAR-E. EXIT.
001740
001750      ******************************************************************
001760      *  LOCALIZA EL PRIMER DIGITO SIGNIFICATIVO DE LA PARTE ENTERA.    *
001770      *  RECORRE LOS SIETE DIGITOS DE WKS-ENT-DIG DE IZQUIERDA A        *
001780      *  DERECHA; EL PRIMERO DISTINTO DE CERO MARCA DONDE EMPIEZA EL    *
001790      *  NUMERO SIGNIFICATIVO.  SI TODOS SON CERO (INDICADOR EN 0,00%)  *
001800      *  SE TOMA EL ULTIMO DIGITO PARA QUE SE IMPRIMA UN SOLO CERO.     *
001810      ******************************************************************
001820       300-QUITAR-CEROS-IZQ SECTION.
001830           MOVE ZEROES TO WKS-INICIO-SIGNIF
001840           PERFORM 310-BUSCAR-SIGNIFICATIVO
001850                   VARYING IX-ENT FROM 1 BY 1 UNTIL IX-ENT > 7
001860           IF WKS-INICIO-SIGNIF = ZEROES
001870              MOVE 7 TO WKS-INICIO-SIGNIF
001880           END-IF.
001890       300-QUITAR-CEROS-IZQ-E. EXIT.
001900
001910      *--------------------------------------------------------------*
001920      *  PARAGRAFO AUXILIAR DE 300-QUITAR-CEROS-IZQ: PRUEBA UNA SOLA  *
001930      *  POSICION DE LA TABLA DE DIGITOS Y, SI AUN NO SE HABIA         *
001940      *  ENCONTRADO NINGUN DIGITO SIGNIFICATIVO, ANOTA LA POSICION.    *
001950      *--------------------------------------------------------------*
001960       310-BUSCAR-SIGNIFICATIVO SECTION.
001970           IF WKS-INICIO-SIGNIF = ZEROES AND WKS-ENT-DIG(IX-ENT) > 0
001980              MOVE IX-ENT TO WKS-INICIO-SIGNIF
001990           END-IF.
002000       310-BUSCAR-SIGNIFICATIVO-E. EXIT.
002010
002020      *--------------------------------------------------------------*
002030      *  PARAGRAFO AUXILIAR DE 400-ARMAR-TEXTO-SALIDA: COPIA UN       *
002040      *  DIGITO DE LA TABLA DE ENTRADA A LA SIGUIENTE POSICION LIBRE   *
002050      *  DE LA TABLA DE SALIDA, AVANZANDO WKS-LON-SALIDA.              *
002060      *--------------------------------------------------------------*
002070       320-EMITIR-DIGITO SECTION.
002080           ADD 1 TO WKS-LON-SALIDA
002090           MOVE WKS-ENT-DIG(IX-ENT) TO WKS-SAL-CAR(WKS-LON-SALIDA).
002100       320-EMITIR-DIGITO-E. EXIT.
002110
002120      ******************************************************************
002130      *  CONCATENA SIGNO, ENTERO SIGNIFICATIVO, COMA, DECIMAL Y %.      *
002140      *  PRIMERO COPIA CADA DIGITO SIGNIFICATIVO A LA TABLA DE SALIDA   *
002150      *  (320-EMITIR-DIGITO) Y LUEGO ARMA EL TEXTO FINAL CON EL VERBO   *
002160      *  STRING, EN EL ORDEN SIGNO / ENTERO / COMA / DECIMAL / %.       *
002170      ******************************************************************
002180       400-ARMAR-TEXTO-SALIDA SECTION.
002190           PERFORM 320-EMITIR-DIGITO
002200                   VARYING IX-ENT FROM WKS-INICIO-SIGNIF BY 1
002210                   UNTIL IX-ENT > 7
002220           STRING WKS-SIGNO-TEXTO                       DELIMITED BY SIZE
002230                  WKS-SALIDA-TEXTO(1:WKS-LON-SALIDA)      DELIMITED BY SIZE
002240                  ','                                      DELIMITED BY SIZE
002250                  WKS-DEC-TEXTO                             DELIMITED BY SIZE
002260                  '%'                                       DELIMITED BY SIZE
002270             INTO VB4-TEXTO-SALIDA
002280           END-STRING.
002290       400-ARMAR-TEXTO-SALIDA-E. EXIT.
002300
002310      ******************************************************************
002320      *  DICCIONARIO DE CODIGOS DE RESPUESTA DEL FORMATEADOR.           *
002330      *  TRADUCE EL CODIGO-RESPUESTA NUMERICO A UNA DESCRIPCION EN      *
002340      *  TEXTO PARA QUE VALBIL1 LA PUEDA DESPLEGAR EN CASO DE RASTREO   *
002350      *  O DE DIAGNOSTICO, SIN QUE EL LLAMADOR TENGA QUE CONOCER EL     *
002360      *  SIGNIFICADO DE CADA CODIGO.                                    *
002370      ******************************************************************
002380       900-DICCIONARIO-RC SECTION.
002390           EVALUATE CODIGO-RESPUESTA
002400           WHEN 00
002410                MOVE "PORCENTAJE FORMATEADO CORRECTAMENTE"
002420                   TO DESC-RESPUESTA
002430           WHEN 10
002440                MOVE "INDICADOR AUSENTE, SE DEVUELVE N/D"
002450                   TO DESC-RESPUESTA
002460           END-EVALUATE.
002470       900-DICCIONARIO-RC-E. EXIT.
