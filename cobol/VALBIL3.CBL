000100      ******************************************************************
000200      * FECHA       : 03/02/1994                                       *
000300      * PROGRAMADOR : E. RAMIREZ DIVAS                                 *
000400      * APLICACION  : VALUACION DE EMPRESAS                            *
000500      * PROGRAMA    : VALBIL3                                          *
000600      * TIPO        : BATCH (SUBPROGRAMA CALLADO)                      *
000700      * DESCRIPCION : FORMATEA UN IMPORTE MONETARIO AL ESTILO ITALIANO  *
000800      *             : (PUNTO DE MILLAR, COMA DECIMAL, PREFIJO EURO).    *
000900      *             : SI EL IMPORTE VIENE AUSENTE DEVUELVE N/D.         *
001000      * ARCHIVOS    : NO APLICA                                        *
001100      * PROGRAMA(S) : LLAMADO POR VALBIL1                              *
001200      * ACCION (ES) : C=CONSULTAR (NO ACTUALIZA ARCHIVOS)              *
001300      * BPM/RATIONAL: 331205                                           *
001400      ******************************************************************
001500      *--------------------------------------------------------------*
001600      *    H I S T O R I A L   D E   C A M B I O S                    *
001700      *--------------------------------------------------------------*
001800      * 03/02/94 ERD  BPM-331205  PRIMERA VERSION DEL FORMATEADOR.    *
001900      * 14/09/95 ERD  BPM-331219  SE AGREGA EL SIMBOLO EURO COMO      *
002000      *                           PREFIJO EN LUGAR DE LA LETRA Q.     *
002100      * 30/12/98 ERD  BPM-331299  REVISION Y2K - SIN IMPACTO, ESTE    *
002200      *                           PROGRAMA NO MANEJA FECHAS.          *
002300      * 18/06/99 MQL  BPM-331305  SE AGREGA SWITCH DE RASTREO (UPSI-0)*
002400      *                           PARA DEPURAR AGRUPACION DE MILLARES.*
002500      * 25/03/24 ERD  BPM-331340  SE AJUSTA A DOS DECIMALES FIJOS.    *
002600      * 10/07/24 ERD  BPM-331450  SE AMPLIA LA DOCUMENTACION INTERNA  *
002700      *                           POR SECCION Y SE AGREGA EL CONTADOR *
002800      *                           DE LLAMADAS A NIVEL 77.             *
002900      ******************************************************************
003000      *--------------------------------------------------------------*
003100      *  ESTE PROGRAMA NO ES UNA RUTINA DE USO GENERAL: SE LLAMA      *
003200      *  UNICAMENTE DESDE VALBIL1, UNA VEZ POR CADA IMPORTE MONETARIO *
003300      *  QUE EL REPORTE DE VALUACION VA A IMPRIMIR (INGRESOS,         *
003400      *  UTILIDAD NETA, ACTIVO TOTAL, PATRIMONIO NETO Y LAS TRES      *
003500      *  PARTIDAS DE DEUDA).  NO TOCA ARCHIVOS, SIEMPRE DEVUELVE UN   *
003600      *  TEXTO DE SALIDA Y UN CODIGO DE RESPUESTA.                    *
003700      *--------------------------------------------------------------*
003800       IDENTIFICATION DIVISION.
003900       PROGRAM-ID. VALBIL3.
004000       AUTHOR. E. RAMIREZ DIVAS.
004100       INSTALLATION. DEPARTAMENTO DE VALUACION DE EMPRESAS.
004200       DATE-WRITTEN. 03/02/1994.
004300       DATE-COMPILED.
004400       SECURITY. USO INTERNO - DEPARTAMENTO DE VALUACION.
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700      *--------------------------------------------------------------*
004800      *  UPSI-0 CONTROLA EL RASTREO DE DEPURACION DE LA AGRUPACION   *
004900      *  DE MILLARES; SE ENCIENDE DESDE EL JCL SOLO CUANDO HAY QUE    *
005000      *  INVESTIGAR UN FORMATO SOSPECHOSO, NUNCA EN PRODUCCION NORMAL.*
005100      *--------------------------------------------------------------*
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM
005400           UPSI-0 ON STATUS IS WKS-RASTREO-ACTIVO
005500                  OFF STATUS IS WKS-RASTREO-INACTIVO.
005600       DATA DIVISION.
005700       WORKING-STORAGE SECTION.
005800       01  WKS-RASTREO-ACTIVO        PIC X(01) VALUE 'N'.
005900       01  WKS-RASTREO-INACTIVO      PIC X(01) VALUE 'S'.
006000      ******************************************************************
006100      *           A R E A   D E   I M P O R T E   A B S O L U T O       *
006200      ******************************************************************
006300      *------------------->   IMPORTE ABSOLUTO Y SIGNO
006400      *  SE SEPARA SIGNO Y VALOR ABSOLUTO PARA QUE EL REDONDEO Y LA     *
006500      *  AGRUPACION DE MILLARES SIEMPRE TRABAJEN SOBRE UN NUMERO        *
006600      *  POSITIVO; EL SIGNO SE REINSERTA AL FINAL EN 400-ARMAR-TEXTO.   *
006700       01  WKS-VALOR-ABS             PIC S9(13)V99 VALUE ZEROES.
006800       01  WKS-SIGNO-TEXTO           PIC X(01) VALUE SPACES.
006900      *------------------->   PARTE ENTERA, VISTA COMO TABLA DE DIGITOS
007000      *  WKS-PARTE-ENT GUARDA LA PARTE ENTERA YA REDONDEADA; SU          *
007100      *  REDEFINICION EN TABLA DE 13 DIGITOS (WKS-ENT-TBL) PERMITE        *
007200      *  RECORRERLA POSICION POR POSICION PARA LOCALIZAR EL PRIMER       *
007300      *  DIGITO SIGNIFICATIVO Y PARA DECIDIR DONDE VA CADA PUNTO DE      *
007400      *  MILLAR.                                                        *
007500       01  WKS-PARTE-ENT             PIC 9(13) VALUE ZEROES.
007600       01  WKS-ENT-TBL REDEFINES WKS-PARTE-ENT.
007700           02  WKS-ENT-DIG OCCURS 13 TIMES
007800                          INDEXED BY IX-ENT    PIC 9(01).
007900       01  WKS-PARTE-DEC             PIC 9(02) VALUE ZEROES.
008000       01  WKS-DEC-TEXTO             PIC X(02) VALUE '00'.
008100      ******************************************************************
008200      *         A R E A   D E   A R M A D O   D E L   T E X T O        *
008300      ******************************************************************
008400      *------------------->   AREA DONDE SE ARMA EL NUMERO AGRUPADO
008500      *  WKS-SALIDA-TEXTO RECIBE, DIGITO A DIGITO Y PUNTO A PUNTO, EL    *
008600      *  ENTERO YA AGRUPADO EN MILLARES; SU REDEFINICION EN TABLA DE     *
008700      *  CARACTERES (WKS-SALIDA-TBL) PERMITE INDEXAR POSICION POR        *
008800      *  POSICION DESDE 320-EMITIR-DIGITO.                               *
008900       01  WKS-SALIDA-TEXTO          PIC X(20) VALUE SPACES.
009000       01  WKS-SALIDA-TBL REDEFINES WKS-SALIDA-TEXTO.
009100           02  WKS-SAL-CAR OCCURS 20 TIMES
009200                          INDEXED BY IX-SAL    PIC X(01).
009300       01  WKS-LON-SALIDA            PIC 9(02) COMP VALUE ZEROES.
009400       01  WKS-INICIO-SIGNIF         PIC 9(02) COMP VALUE ZEROES.
009500      *------------------->   AREA AUXILIAR PARA EL CALCULO DE LOS PUNTOS
009600      *  WKS-RESTANTES/WKS-COCIENTE/WKS-RESIDUO APOYAN EL CALCULO DE     *
009700      *  "CUANTAS POSICIONES FALTAN PARA EL SIGUIENTE PUNTO DE MILLAR",  *
009800      *  DIVIDIENDO ENTRE 3 LO QUE RESTA DESPUES DE CADA DIGITO.         *
009900       01  WKS-RESTANTES             PIC 9(02) COMP VALUE ZEROES.
010000       01  WKS-COCIENTE              PIC 9(02) COMP VALUE ZEROES.
010100       01  WKS-RESIDUO               PIC 9(02) COMP VALUE ZEROES.
010200      *------------------->   VISTA CRUDA DEL IMPORTE, SOLO PARA RASTREO
010300      *  ESTA REDEFINICION EXISTE UNICAMENTE PARA QUE EL DISPLAY DE      *
010400      *  RASTREO (200-SEPARAR-ENTERO-DECIMAL) PUEDA MOSTRAR EL IMPORTE   *
010500      *  ABSOLUTO COMO CADENA, SIN DEPENDER DE EDICION NUMERICA.         *
010600       01  WKS-VALOR-ABS-ALT REDEFINES WKS-VALOR-ABS PIC X(15).
010700      ******************************************************************
010800      *       C O N T A D O R   D E   I N V O C A C I O N E S           *
010900      ******************************************************************
011000      *  CONTADOR SUELTO, INDEPENDIENTE DE LAS AREAS DE TRABAJO, PARA    *
011100      *  LLEVAR CUANTAS VECES SE INVOCO EL FORMATEADOR EN LA CORRIDA;    *
011200      *  SE DECLARA A NIVEL 77 PORQUE NO PERTENECE A NINGUN GRUPO.       *
011300       77  WKS-CONTADOR-LLAMADAS     PIC 9(04) COMP VALUE ZEROES.
011400       LINKAGE SECTION.
011500      *--------------------------------------------------------------*
011600      *  PARAMETROS DE ENTRADA/SALIDA, EN EL MISMO ORDEN EN QUE LOS   *
011700      *  ENVIA VALBIL1 EN SU CALL 'VALBIL3' USING ...                 *
011800      *--------------------------------------------------------------*
011900       01  VB3-VALOR-ENTRADA         PIC S9(13)V9999.
012000       01  VB3-PRESENTE-ENTRADA      PIC X(01).
012100           88  VB3-ENTRADA-OK                   VALUE 'S'.
012200       01  VB3-TEXTO-SALIDA          PIC X(20).
012300       01  CODIGO-RESPUESTA          PIC 9(02).
012400       01  DESC-RESPUESTA            PIC X(50).
012500       PROCEDURE DIVISION USING VB3-VALOR-ENTRADA, VB3-PRESENTE-ENTRADA,
012600                                VB3-TEXTO-SALIDA, CODIGO-RESPUESTA,
012700                                DESC-RESPUESTA.
012800      ******************************************************************
012900      *                  S E C C I O N   P R I N C I P A L             *
013000      ******************************************************************
013100      *  ORQUESTA EL FORMATEO: SI EL IMPORTE NO VIENE PRESENTE SE        *
013200      *  DEVUELVE N/D DE INMEDIATO; DE LO CONTRARIO SE REDONDEA, SE      *
013300      *  AGRUPA EN MILLARES Y SE ARMA EL TEXTO FINAL CON EL PREFIJO      *
013400      *  EURO Y LA COMA DECIMAL.                                        *
013500       100-PRINCIPAL SECTION.
013600      *--> SE LLEVA LA CUENTA DE INVOCACIONES ANTES DE INICIALIZAR.
013700           ADD 1 TO WKS-CONTADOR-LLAMADAS
013800           PERFORM 100-INICIALIZAR
013900           IF NOT VB3-ENTRADA-OK
014000              MOVE "N/D"               TO VB3-TEXTO-SALIDA
014100              MOVE 10                  TO CODIGO-RESPUESTA
014200           ELSE
014300              PERFORM 200-SEPARAR-ENTERO-DECIMAL
014400              PERFORM 300-AGRUPAR-MILLARES
014500              PERFORM 400-ARMAR-TEXTO-SALIDA
014600              MOVE 00                  TO CODIGO-RESPUESTA
014700           END-IF
014800           PERFORM 900-DICCIONARIO-RC
014900           GOBACK.
015000       100-PRINCIPAL-E. EXIT.
015100
015200      ******************************************************************
015300      *                    I N I C I A L I Z A C I O N                 *
015400      ******************************************************************
015500      *  DEJA TODAS LAS AREAS DE TRABAJO EN SU ESTADO DE ARRANQUE PARA  *
015600      *  QUE NINGUN RESIDUO DE UNA LLAMADA ANTERIOR CONTAMINE EL        *
015700      *  FORMATEO ACTUAL.                                               *
015800       100-INICIALIZAR SECTION.
015900           MOVE ZEROES TO WKS-VALOR-ABS WKS-PARTE-ENT WKS-PARTE-DEC
016000           MOVE SPACES TO WKS-SIGNO-TEXTO WKS-SALIDA-TEXTO
016100           MOVE '00'   TO WKS-DEC-TEXTO
016200           MOVE ZEROES TO WKS-LON-SALIDA WKS-INICIO-SIGNIF
016300           INITIALIZE CODIGO-RESPUESTA DESC-RESPUESTA.
016400       100-INICIALIZAR-E. EXIT.
016500
016600      ******************************************************************
016700      *  REDONDEA A DOS DECIMALES Y SEPARA SIGNO, ENTERO Y DECIMAL.     *
016800      *  SI EL IMPORTE RECIBIDO ES NEGATIVO SE GUARDA EL SIGNO MENOS    *
016900      *  APARTE Y SE TRABAJA CON SU VALOR ABSOLUTO; CUANDO EL SWITCH    *
017000      *  DE RASTREO (UPSI-0) ESTA ENCENDIDO SE DESPLIEGA EL IMPORTE     *
017100      *  ABSOLUTO CRUDO POR CONSOLA PARA DEPURACION.                    *
017200      ******************************************************************
017300       200-SEPARAR-ENTERO-DECIMAL SECTION.
017400           IF VB3-VALOR-ENTRADA < ZEROES
017500              MOVE '-' TO WKS-SIGNO-TEXTO
017600              COMPUTE WKS-VALOR-ABS ROUNDED = VB3-VALOR-ENTRADA * -1
017700           ELSE
017800              MOVE SPACES TO WKS-SIGNO-TEXTO
017900              COMPUTE WKS-VALOR-ABS ROUNDED = VB3-VALOR-ENTRADA
018000           END-IF
018100           MOVE WKS-VALOR-ABS TO WKS-PARTE-ENT
018200           COMPUTE WKS-PARTE-DEC ROUNDED =
018300                   (WKS-VALOR-ABS - WKS-PARTE-ENT) * 100
018400           MOVE WKS-PARTE-DEC TO WKS-DEC-TEXTO
018500      *--> RASTREO OPCIONAL, SOLO CUANDO EL SWITCH UPSI-0 ESTA ENCENDIDO.
018600           IF WKS-RASTREO-ACTIVO
018700              DISPLAY 'VALBIL3 - CRUDO: ' WKS-VALOR-ABS-ALT
018800                      UPON CONSOLE
018900           END-IF.
019000       200-SEPARAR-ENTERO-DECIMAL-E. EXIT.
019100
019200      ******************************************************************
019300      *  ARMA EL TEXTO DEL IMPORTE CON PUNTOS DE MILLAR, A PARTIR DEL   *
019400      *  PRIMER DIGITO SIGNIFICATIVO DE LA PARTE ENTERA.  LOCALIZA EL   *
019500      *  DIGITO SIGNIFICATIVO (310) Y LUEGO COPIA CADA DIGITO A LA      *
019600      *  SALIDA INTERCALANDO UN PUNTO CADA TRES POSICIONES (320).       *
019700      ******************************************************************
019800       300-AGRUPAR-MILLARES SECTION.
019900           MOVE ZEROES TO WKS-INICIO-SIGNIF
020000           PERFORM 310-BUSCAR-SIGNIFICATIVO
020100                   VARYING IX-ENT FROM 1 BY 1 UNTIL IX-ENT > 13
020200           IF WKS-INICIO-SIGNIF = ZEROES
020300              MOVE 13 TO WKS-INICIO-SIGNIF
020400           END-IF
020500           PERFORM 320-EMITIR-DIGITO
020600                   VARYING IX-ENT FROM WKS-INICIO-SIGNIF BY 1
020700                   UNTIL IX-ENT > 13.
020800       300-AGRUPAR-MILLARES-E. EXIT.
020900
021000      *--------------------------------------------------------------*
021100      *  PARAGRAFO AUXILIAR DE 300-AGRUPAR-MILLARES: PRUEBA UNA SOLA  *
021200      *  POSICION DE LA TABLA DE DIGITOS Y, SI AUN NO SE HABIA         *
021300      *  ENCONTRADO NINGUN DIGITO SIGNIFICATIVO, ANOTA LA POSICION.    *
021400      *--------------------------------------------------------------*
021500       310-BUSCAR-SIGNIFICATIVO SECTION.
021600           IF WKS-INICIO-SIGNIF = ZEROES AND WKS-ENT-DIG(IX-ENT) > 0
021700              MOVE IX-ENT TO WKS-INICIO-SIGNIF
021800           END-IF.
021900       310-BUSCAR-SIGNIFICATIVO-E. EXIT.
022000
022100      *--------------------------------------------------------------*
022200      *  PARAGRAFO AUXILIAR DE 300-AGRUPAR-MILLARES: COPIA UN DIGITO  *
022300      *  A LA TABLA DE SALIDA Y, CADA TRES POSICIONES CONTADAS DESDE  *
022400      *  LA DERECHA, INTERCALA UN PUNTO DE MILLAR.                    *
022500      *--------------------------------------------------------------*
022600       320-EMITIR-DIGITO SECTION.
022700           ADD 1 TO WKS-LON-SALIDA
022800           MOVE WKS-ENT-DIG(IX-ENT) TO WKS-SAL-CAR(WKS-LON-SALIDA)
022900      *--> CUANTAS POSICIONES QUEDAN A LA DERECHA DEL DIGITO ACTUAL.
023000           COMPUTE WKS-RESTANTES = 13 - IX-ENT
023100           IF WKS-RESTANTES > ZEROES
023200              DIVIDE WKS-RESTANTES BY 3
023300                     GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO
023400      *--> RESIDUO CERO SIGNIFICA QUE AQUI VA UN PUNTO DE MILLAR.
023500              IF WKS-RESIDUO = ZEROES
023600                 ADD 1 TO WKS-LON-SALIDA
023700                 MOVE '.' TO WKS-SAL-CAR(WKS-LON-SALIDA)
023800              END-IF
023900           END-IF.
024000       320-EMITIR-DIGITO-E. EXIT.
024100
024200      ******************************************************************
024300      *  CONCATENA PREFIJO EURO, SIGNO, ENTERO AGRUPADO Y DECIMAL.      *
024400      *  EL PREFIJO SE DEJA FIJO EN EURO PORQUE EL ORIGEN XBRL QUE      *
024500      *  ALIMENTA EL ARCHIVO DE HECHOS SOLO TRAE CIFRAS EN ESA MONEDA.  *
024600      ******************************************************************
024700       400-ARMAR-TEXTO-SALIDA SECTION.
024800           STRING '€ '                                DELIMITED BY SIZE
024900                  WKS-SIGNO-TEXTO                      DELIMITED BY SIZE
025000                  WKS-SALIDA-TEXTO(1:WKS-LON-SALIDA)    DELIMITED BY SIZE
025100                  ','                                   DELIMITED BY SIZE
025200                  WKS-DEC-TEXTO                          DELIMITED BY SIZE
025300             INTO VB3-TEXTO-SALIDA
025400           END-STRING.
025500       400-ARMAR-TEXTO-SALIDA-E. EXIT.
025600
025700      ******************************************************************
025800      *  DICCIONARIO DE CODIGOS DE RESPUESTA DEL FORMATEADOR.           *
025900      *  TRADUCE EL CODIGO-RESPUESTA NUMERICO A UNA DESCRIPCION EN      *
026000      *  TEXTO PARA QUE VALBIL1 LA PUEDA DESPLEGAR EN CASO DE RASTREO.  *
026100      ******************************************************************
026200       900-DICCIONARIO-RC SECTION.
026300           EVALUATE CODIGO-RESPUESTA
026400           WHEN 00
026500                MOVE "IMPORTE FORMATEADO CORRECTAMENTE"
026600                   TO DESC-RESPUESTA
026700           WHEN 10
026800                MOVE "IMPORTE AUSENTE, SE DEVUELVE N/D"
026900                   TO DESC-RESPUESTA
027000           END-EVALUATE.
027100       900-DICCIONARIO-RC-E. EXIT.
