000100******************************************************************
000200*              V A L B R E G   -   C O P Y B O O K              *
000300******************************************************************
000400* APLICACION  : VALUACION DE EMPRESAS                            *
000500* PROGRAMA    : VALBREG                                          *
000600* DESCRIPCION : LAYOUT DEL ARCHIVO DE ENTRADA FACTS, TOMADO DE LA *
000700*             : PRESENTACION XBRL APLANADA.  UN SOLO BUFFER DE   *
000800*             : 121 POSICIONES QUE SE REINTERPRETA SEGUN EL      *
000900*             : VALOR DE REG-TIPO-REGISTRO ('C' = CONTEXTO,      *
001000*             : 'F' = HECHO REPORTADO).                          *
001100* FECHA       : 03/02/2024                                       *
001200* PROGRAMADOR : E. RAMIREZ DIVAS                                 *
001300******************************************************************
001400*--------------------------------------------------------------*
001500*    H I S T O R I A L   D E   C A M B I O S                    *
001600*--------------------------------------------------------------*
001700* 03/02/24 ERD  BPM-331205  CREACION DEL COPY PARA VALBIL1.      *
001800* 19/06/24 MQL  BPM-331588  SE AGREGA FILLER DE RESGUARDO EN EL  *
001900*                           REGISTRO GENERICO DE ENTRADA.        *
001950* 26/06/24 ERD  BPM-331590  SE AGREGA UNA VISTA NUMERICA DE LA   *
001960*                           FECHA FIN DE CONTEXTO (RCX-FECHA-NUM)*
001970*                           PARA VALIDACION Y COMPARACION.       *
002000*--------------------------------------------------------------*
002100 01  REG-FACTS-ENTRADA.
002200     05  REG-TIPO-REGISTRO         PIC X(01).
002300     05  FILLER                    PIC X(120).
002400*--------------------------------------------------------------*
002500*    R E G I S T R O   D E   C O N T E X T O   ( TIPO C )        *
002600*--------------------------------------------------------------*
002700 01  REG-CONTEXTO REDEFINES REG-FACTS-ENTRADA.
002800     05  RCX-TIPO-REGISTRO         PIC X(01).
002900     05  RCX-ID-CONTEXTO           PIC X(20).
003000     05  RCX-FECHA-FIN             PIC X(10).
003100     05  RCX-FECHA-FIN-R REDEFINES RCX-FECHA-FIN.
003200         10  RCX-FEC-ANIO          PIC X(04).
003300         10  RCX-FEC-GUION-1       PIC X(01).
003400         10  RCX-FEC-MES           PIC X(02).
003500         10  RCX-FEC-GUION-2       PIC X(01).
003600         10  RCX-FEC-DIA           PIC X(02).
003620     05  RCX-FECHA-NUM REDEFINES RCX-FECHA-FIN.
003640         10  RCX-FEC-ANIO-N        PIC 9(04).
003650         10  FILLER                PIC X(01).
003660         10  RCX-FEC-MES-N         PIC 9(02).
003670         10  FILLER                PIC X(01).
003680         10  RCX-FEC-DIA-N         PIC 9(02).
003700     05  FILLER                    PIC X(90).
003800*--------------------------------------------------------------*
003900*    R E G I S T R O   D E   H E C H O   ( TIPO F )              *
004000*--------------------------------------------------------------*
004100 01  REG-HECHO REDEFINES REG-FACTS-ENTRADA.
004200     05  RHE-TIPO-REGISTRO         PIC X(01).
004300     05  RHE-NOMBRE-ETIQUETA       PIC X(60).
004400     05  RHE-REF-CONTEXTO          PIC X(20).
004500     05  RHE-VALOR-HECHO           PIC X(40).
