000100******************************************************************
000200*              V A L B D A T   -   C O P Y B O O K              *
000300******************************************************************
000400* APLICACION  : VALUACION DE EMPRESAS                            *
000500* PROGRAMA    : VALBDAT                                          *
000600* DESCRIPCION : REGISTRO DE TRABAJO CON LOS DATOS EXTRAIDOS DE    *
000700*             : LA PRESENTACION XBRL Y LOS INDICADORES QUE SE    *
000800*             : DERIVAN DE ELLOS.  CADA CAMPO NUMERICO LLEVA SU  *
000900*             : PROPIA BANDERA DE "DATO PRESENTE" PORQUE UN      *
001000*             : VALOR AUSENTE NO ES LO MISMO QUE UN VALOR CERO.  *
001100* FECHA       : 03/02/2024                                       *
001200* PROGRAMADOR : E. RAMIREZ DIVAS                                 *
001300******************************************************************
001400*--------------------------------------------------------------*
001500*    H I S T O R I A L   D E   C A M B I O S                    *
001600*--------------------------------------------------------------*
001700* 03/02/24 ERD  BPM-331205  CREACION DEL COPY PARA VALBIL1.      *
001800* 25/03/24 ERD  BPM-331340  SE AGREGA PATRIMONIO-NETTO-R PARA    *
001900*                           IMPRESION EDITADA EN EL RESUMEN.     *
002000* 19/06/24 MQL  BPM-331588  SE AGREGAN BANDERAS DE PRESENCIA     *
002100*                           INDEPENDIENTES POR CAMPO.            *
002200*--------------------------------------------------------------*
002300 01  VBD-DATOS-EXTRAIDOS.
002400     05  VBD-DENOMINACION          PIC X(60).
002500     05  VBD-DENOM-PRESENTE        PIC X(01) VALUE 'N'.
002600         88  VBD-DENOM-OK                     VALUE 'S'.
002700     05  VBD-CODIGO-FISCAL         PIC X(16).
002800     05  VBD-COD-FISC-PRESENTE     PIC X(01) VALUE 'N'.
002900         88  VBD-COD-FISC-OK                   VALUE 'S'.
003000     05  VBD-ANIO                  PIC 9(04) VALUE ZEROES.
003100     05  VBD-ANIO-R REDEFINES VBD-ANIO.
003200         10  VBD-ANIO-ALFA         PIC X(04).
003300     05  VBD-RICAVI                PIC S9(13)V99 VALUE ZEROES.
003400     05  VBD-RICAVI-PRESENTE       PIC X(01) VALUE 'N'.
003500         88  VBD-RICAVI-OK                     VALUE 'S'.
003600     05  VBD-UTILE-NETTO           PIC S9(13)V99 VALUE ZEROES.
003700     05  VBD-UTILE-PRESENTE        PIC X(01) VALUE 'N'.
003800         88  VBD-UTILE-OK                      VALUE 'S'.
003900     05  VBD-ATTIVO                PIC S9(13)V99 VALUE ZEROES.
004000     05  VBD-ATTIVO-PRESENTE       PIC X(01) VALUE 'N'.
004100         88  VBD-ATTIVO-OK                     VALUE 'S'.
004200     05  VBD-PATRIMONIO-NETTO      PIC S9(13)V99 VALUE ZEROES.
004300     05  VBD-PATRIM-PRESENTE       PIC X(01) VALUE 'N'.
004400         88  VBD-PATRIM-OK                     VALUE 'S'.
004500     05  VBD-DEBITI-BREVE          PIC S9(13)V99 VALUE ZEROES.
004600     05  VBD-DEB-BREVE-PRESENTE    PIC X(01) VALUE 'N'.
004700         88  VBD-DEB-BREVE-OK                  VALUE 'S'.
004800     05  VBD-DEBITI-MLT            PIC S9(13)V99 VALUE ZEROES.
004900     05  VBD-DEB-MLT-PRESENTE      PIC X(01) VALUE 'N'.
005000         88  VBD-DEB-MLT-OK                    VALUE 'S'.
005100     05  VBD-DEBITI-TOTALI         PIC S9(13)V99 VALUE ZEROES.
005200     05  VBD-DEB-TOT-PRESENTE      PIC X(01) VALUE 'N'.
005300         88  VBD-DEB-TOT-OK                    VALUE 'S'.
005400     05  VBD-ROE-PCT               PIC S9(07)V99 VALUE ZEROES.
005500     05  VBD-ROE-PRESENTE          PIC X(01) VALUE 'N'.
005600         88  VBD-ROE-OK                        VALUE 'S'.
005700     05  VBD-ROA-PCT               PIC S9(07)V99 VALUE ZEROES.
005800     05  VBD-ROA-PRESENTE          PIC X(01) VALUE 'N'.
005900         88  VBD-ROA-OK                        VALUE 'S'.
006000     05  VBD-DEBT-TO-EQUITY        PIC S9(07)V99 VALUE ZEROES.
006100     05  VBD-DTE-PRESENTE          PIC X(01) VALUE 'N'.
006200         88  VBD-DTE-OK                        VALUE 'S'.
006300     05  FILLER                    PIC X(20).
